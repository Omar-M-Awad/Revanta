000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          RVANL10.
000300 AUTHOR.              P. SKAGGS.
000400 INSTALLATION.        REVANTA SYSTEMS DIVISION.
000500 DATE-WRITTEN.        08/23/88.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* RVANL10 - BUILD PRODUCT PERFORMANCE                          *
001100* SECOND AND LAST ANALYTICS STEP OF THE NIGHTLY RUN.  DRIVES   *
001200* OFF THE ORDER-ITEM FACT BUILT BY RVANL08, GROUPING BY        *
001300* PRODUCT-SK TO GET A UNITS/REVENUE/AVG-PRICE ROW PER PRODUCT. *
001400* THE FACT FILE IS NOT SORTED BY PRODUCT-SK, SO THIS STEP      *
001500* ACCUMULATES DIRECTLY INTO A TABLE INDEXED BY THE SURROGATE   *
001600* KEY ITSELF - RVANL06 HANDS OUT PRODUCT-SK AS A DENSE 1-UP    *
001700* COUNTER, SO THE KEY DOUBLES AS THE SUBSCRIPT.  NO SORT STEP  *
001800* AND NO SEARCH LOOP NEEDED.  PRODUCTS WITH NOTHING SOLD ARE   *
001900* LEFT OFF THE REPORT ENTIRELY.                                 *
002000***************************************************************
002100*                       CHANGE LOG                            *
002200***************************************************************
002300* 08/23/88  PJS  INITIAL WRITE-UP.  REQ. REV-151.             *
002400* 11/30/89  TDA  BEFORE/AFTER COUNTS NOW LOGGED PER STAGE -    *
002500*                OPS REQUEST.                                  *
002600* 04/18/90  PJS  SWITCHED THE ACCUMULATOR TABLE FROM A SEARCH- *
002700*                AND-INSERT LOOKUP TO A DIRECT INDEX ON        *
002800*                PRODUCT-SK - THE SEARCH LOOP WAS THE SLOWEST  *
002900*                STEP IN THE WHOLE SUITE ON A FULL CATALOG.    *
003000* 01/05/99  MOK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,   *
003100*                NO CHANGE REQUIRED.                           *
003200* 08/21/01  MOK  RENAMED FROM CBLPERF1 TO RVANL10 TO MATCH THE *
003300*                NEW ANALYTICS SUITE NUMBERING - REQ. AN-004.  *
003400* 05/09/04  DGF  ADDED SECURITY PARAGRAPH AND INSTALLATION ID  *
003500*                FOR THE SHOP STANDARDS AUDIT.                 *
003600***************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS FORCE-CONTINUE-SW
004300            OFF STATUS IS FORCE-CONTINUE-OFF.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT DIM-PRODUCTS
004900         ASSIGN TO DIMPRD01
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT FCT-ORDER-ITEMS
005300         ASSIGN TO FCTITM01
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT PRODUCT-PERFORMANCE
005700         ASSIGN TO PRODPF01
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT RUN-CONTROL-LOG
006100         ASSIGN TO RUNCTL01
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  DIM-PRODUCTS
006800     LABEL RECORD IS STANDARD
006900     RECORD CONTAINS 172 CHARACTERS
007000     DATA RECORD IS I-DIM-PRODUCT-REC.
007100
007200 01  I-DIM-PRODUCT-REC.
007300     05  I-DIMP-SK               PIC 9(07).
007400     05  I-DIMP-PRODUCT-ID       PIC X(32).
007500     05  I-DIMP-CATEGORY-NAME    PIC X(50).
007600     05  I-DIMP-CATEGORY-EN      PIC X(50).
007700     05  FILLER                  PIC X(33).
007800 01  FILLER REDEFINES I-DIM-PRODUCT-REC.
007900     05  I-DIMP-FLAT             PIC X(172).
008000
008100 FD  FCT-ORDER-ITEMS
008200     LABEL RECORD IS STANDARD
008300     RECORD CONTAINS 75 CHARACTERS
008400     DATA RECORD IS I-FCT-ITEM-REC.
008500
008600 01  I-FCT-ITEM-REC.
008700     05  I-ITEM-ORDER-ID         PIC X(32).
008800     05  I-ITEM-PRODUCT-SK       PIC 9(07).
008900     05  I-ITEM-SEQUENCE         PIC 9(03).
009000     05  I-ITEM-PRICE            PIC S9(7)V99.
009100     05  I-ITEM-FREIGHT          PIC S9(7)V99.
009200     05  I-ITEM-TOTAL-VALUE      PIC S9(8)V99.
009300     05  FILLER                  PIC X(05).
009400 01  FILLER REDEFINES I-FCT-ITEM-REC.
009500     05  I-FCT-ITEM-FLAT         PIC X(75).
009600
009700 FD  PRODUCT-PERFORMANCE
009800     LABEL RECORD IS STANDARD
009900     RECORD CONTAINS 111 CHARACTERS
010000     DATA RECORD IS O-PERF-REC.
010100
010200 01  O-PERF-REC.
010300     05  O-PRODUCT-SK            PIC 9(07).
010400     05  O-PRODUCT-ID            PIC X(32).
010500     05  O-CATEGORY-EN           PIC X(50).
010600     05  O-TOTAL-UNITS-SOLD      PIC 9(07).
010700     05  O-TOTAL-REVENUE         PIC S9(11)V99.
010800     05  O-AVG-PRICE             PIC S9(7)V99.
010900
011000 FD  RUN-CONTROL-LOG
011100     LABEL RECORD IS STANDARD
011200     RECORD CONTAINS 80 CHARACTERS
011300     DATA RECORD IS CTL-REC.
011400
011500 01  CTL-REC.
011600     05  CTL-STEP-NAME           PIC X(12).
011700     05  CTL-IN-COUNT            PIC 9(9).
011800     05  CTL-OUT-COUNT           PIC 9(9).
011900     05  CTL-STATUS              PIC X(2).
012000     05  FILLER                  PIC X(46).
012100
012200 WORKING-STORAGE SECTION.
012300
012400 01  WORK-AREA.
012500     05  C-PROD-LOADED           PIC 9(7)  COMP VALUE ZERO.
012600     05  C-ITEM-CTR              PIC 9(7)  COMP VALUE ZERO.
012700     05  C-PROD-WRITTEN          PIC 9(7)  COMP VALUE ZERO.
012800     05  C-TBL-IX                PIC 9(7)  COMP VALUE ZERO.
012900     05  MORE-DIMP               PIC X(3)        VALUE "YES".
013000     05  MORE-RECS               PIC X(3)        VALUE "YES".
013100     05  FILLER                  PIC X(5)        VALUE SPACES.
013200
013300*    --- PRODUCT-SK IS A DENSE 1-UP COUNTER ASSIGNED BY        *
013400*    --- RVANL06, SO IT CAN BE USED AS A DIRECT SUBSCRIPT      *
013500*    --- INSTEAD OF A SEARCH KEY - SAME DIRECT-INDEX IDIOM     *
013600*    --- AS OTHER SMALL CODE-KEYED TABLES AROUND THIS SHOP.     *
013700 01  PRODUCT-TABLE.
013800     05  WS-MAX-PRODUCTS         PIC 9(7) COMP VALUE 20000.
013900     05  PRODUCT-ENTRY OCCURS 20000 TIMES
014000             INDEXED BY PROD-IX.
014100         10  PT-PRODUCT-ID       PIC X(32).
014200         10  PT-CATEGORY-EN      PIC X(50).
014300 01  FILLER REDEFINES PRODUCT-TABLE.
014400     05  FILLER                  PIC X(7).
014500     05  PT-FLAT                 PIC X(82) OCCURS 20000 TIMES.
014600
014700 01  PRODPERF-TABLE.
014800     05  PERF-ENTRY OCCURS 20000 TIMES
014900             INDEXED BY PERF-IX.
015000         10  PP-UNITS            PIC 9(07) COMP VALUE ZERO.
015100         10  PP-PRICE-SUM        PIC S9(11)V99 VALUE ZERO.
015200         10  PP-REVENUE-SUM      PIC S9(11)V99 VALUE ZERO.
015300
015400 PROCEDURE DIVISION.
015500
015600 0000-RVANL10.
015700     PERFORM 1000-INIT.
015800     PERFORM 2000-MAINLINE
015900         UNTIL MORE-RECS = "NO".
016000     PERFORM 2900-WRITE-PERFORMANCE.
016100     PERFORM 3000-CLOSING.
016200     STOP RUN.
016300
016400 1000-INIT.
016500     OPEN INPUT DIM-PRODUCTS.
016600     OPEN INPUT FCT-ORDER-ITEMS.
016700     OPEN OUTPUT PRODUCT-PERFORMANCE.
016800     OPEN EXTEND RUN-CONTROL-LOG.
016900     DISPLAY "RVANL10 - BUILD PRODUCT-PERFORMANCE - STARTING".
017000     PERFORM 1500-LOAD-DIM-PRODUCTS-TABLE.
017100     PERFORM 9000-READ.
017200
017300 1500-LOAD-DIM-PRODUCTS-TABLE.
017400     PERFORM 1510-READ-DIMP.
017500     PERFORM 1520-STORE-DIMP
017600         UNTIL MORE-DIMP = "NO".
017700     CLOSE DIM-PRODUCTS.
017800
017900 1510-READ-DIMP.
018000     READ DIM-PRODUCTS
018100         AT END
018200             MOVE "NO" TO MORE-DIMP.
018300
018400 1520-STORE-DIMP.
018500     ADD 1 TO C-PROD-LOADED.
018600     IF I-DIMP-SK > WS-MAX-PRODUCTS
018700         DISPLAY "RVANL10 - PRODUCT-TABLE EXHAUSTED, ABORT"
018800         MOVE 16 TO RETURN-CODE
018900         STOP RUN
019000     END-IF.
019100     MOVE I-DIMP-PRODUCT-ID  TO PT-PRODUCT-ID(I-DIMP-SK).
019200     MOVE I-DIMP-CATEGORY-EN TO PT-CATEGORY-EN(I-DIMP-SK).
019300     PERFORM 1510-READ-DIMP.
019400
019500*    --- ONE PASS OVER THE ITEM FACT, ACCUMULATING STRAIGHT    *
019600*    --- INTO THE PRODPERF-TABLE ENTRY FOR THIS ITEM'S SK -    *
019700*    --- NO LOOKUP REQUIRED, THE SK IS THE SUBSCRIPT.          *
019800 2000-MAINLINE.
019900     ADD 1 TO C-ITEM-CTR.
020000     ADD 1 TO PP-UNITS(I-ITEM-PRODUCT-SK).
020100     ADD I-ITEM-PRICE TO PP-PRICE-SUM(I-ITEM-PRODUCT-SK).
020200     ADD I-ITEM-TOTAL-VALUE TO PP-REVENUE-SUM(I-ITEM-PRODUCT-SK).
020300     PERFORM 9000-READ.
020400
020500*    --- WALK THE TABLE ONCE EVERYTHING IS ACCUMULATED.  ONLY  *
020600*    --- PRODUCTS WITH AT LEAST ONE UNIT SOLD GET A ROW.       *
020700 2900-WRITE-PERFORMANCE.
020800     PERFORM 2910-WRITE-LOOP
020900         VARYING C-TBL-IX FROM 1 BY 1
021000             UNTIL C-TBL-IX > C-PROD-LOADED.
021100
021200 2910-WRITE-LOOP.
021300     IF PP-UNITS(C-TBL-IX) > ZERO
021400         MOVE C-TBL-IX                TO O-PRODUCT-SK
021500         MOVE PT-PRODUCT-ID(C-TBL-IX) TO O-PRODUCT-ID
021600         MOVE PT-CATEGORY-EN(C-TBL-IX) TO O-CATEGORY-EN
021700         MOVE PP-UNITS(C-TBL-IX)      TO O-TOTAL-UNITS-SOLD
021800         COMPUTE O-TOTAL-REVENUE ROUNDED =
021900             PP-REVENUE-SUM(C-TBL-IX)
022000         COMPUTE O-AVG-PRICE ROUNDED =
022100             PP-PRICE-SUM(C-TBL-IX) / PP-UNITS(C-TBL-IX)
022200         WRITE O-PERF-REC
022300         ADD 1 TO C-PROD-WRITTEN
022400     END-IF.
022500
022600 3000-CLOSING.
022700     PERFORM 9800-LOG-COUNTS.
022800     CLOSE FCT-ORDER-ITEMS.
022900     CLOSE PRODUCT-PERFORMANCE.
023000     CLOSE RUN-CONTROL-LOG.
023100     DISPLAY "RVANL10 - BUILD PRODUCT-PERFORMANCE - COMPLETE".
023200
023300 9000-READ.
023400     READ FCT-ORDER-ITEMS
023500         AT END
023600             MOVE "NO" TO MORE-RECS.
023700
023800 9800-LOG-COUNTS.
023900     DISPLAY "RVANL10 ITEM FACT ROWS READ   : " C-ITEM-CTR.
024000     DISPLAY "RVANL10 PRODUCTS LOADED       : " C-PROD-LOADED.
024100     DISPLAY "RVANL10 PERFORMANCE ROWS OUT  : " C-PROD-WRITTEN.
024200     MOVE "RVANL10"       TO CTL-STEP-NAME.
024300     MOVE C-ITEM-CTR      TO CTL-IN-COUNT.
024400     MOVE C-PROD-WRITTEN  TO CTL-OUT-COUNT.
024500     MOVE "OK" TO CTL-STATUS.
024600     WRITE CTL-REC.
024700
