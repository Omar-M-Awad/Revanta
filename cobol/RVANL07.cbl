000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          RVANL07.
000300 AUTHOR.              P. SKAGGS.
000400 INSTALLATION.        REVANTA SYSTEMS DIVISION.
000500 DATE-WRITTEN.        08/02/88.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* RVANL07 - BUILD SALES FACT                                  *
001100* FIRST FACT-BUILD STEP OF THE NIGHTLY RUN.  DRIVES OFF STAGING*
001200* ORDERS.  FOR EACH ORDER, THE CUSTOMER IS RESOLVED THROUGH     *
001300* STAGING CUSTOMERS (ORDER'S CUSTOMER-ID TO CUSTOMER-UNIQUE-ID) *
001400* AND THEN THROUGH DIM-CUSTOMERS (UNIQUE-ID TO CUSTOMER-SK) -   *
001500* AN ORDER WHOSE CUSTOMER CANNOT BE RESOLVED EITHER WAY IS      *
001600* DROPPED.  ORDER-ITEMS ARE PRE-AGGREGATED BY ORDER-ID (SAME    *
001700* HABIT AS RVANL05) SO EACH ORDER'S PRICE/FREIGHT/TOTAL SUMS    *
001800* AND ITEM COUNT ARE A SINGLE TABLE LOOKUP.  ONE FCT-SALES ROW  *
001900* IS WRITTEN PER RESOLVED ORDER.  FULL REFRESH EVERY NIGHT.     *
002000***************************************************************
002100*                       CHANGE LOG                            *
002200***************************************************************
002300* 08/02/88  PJS  INITIAL WRITE-UP.  REQ. REV-140.             *
002400* 11/30/89  TDA  BEFORE/AFTER COUNTS NOW LOGGED PER STAGE -    *
002500*                OPS REQUEST.                                  *
002600* 06/06/91  PJS  CUSTOMER/ORDER-ITEM TABLES ENLARGED TO MATCH  *
002700*                THE RVANL00/RVANL05 FIX FOR HEAVY NIGHTS.      *
002800* 09/14/92  PJS  IN-HOUSE DAY-COUNT ROUTINE BORROWED FROM       *
002900*                RVANL05 FOR THE DAYS-TO-DELIVERY CALC.         *
003000* 01/05/99  MOK  Y2K REVIEW - DAY-COUNT ROUTINE ALREADY CARRIES *
003100*                FULL 4-DIGIT YEARS, NO CHANGE REQUIRED.        *
003200* 08/21/01  MOK  RENAMED FROM CBLFCTS1 TO RVANL07 TO MATCH THE *
003300*                NEW ANALYTICS SUITE NUMBERING - REQ. AN-004.  *
003400* 05/09/04  DGF  ADDED SECURITY PARAGRAPH AND INSTALLATION ID  *
003500*                FOR THE SHOP STANDARDS AUDIT.                 *
003600***************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS FORCE-CONTINUE-SW
004300            OFF STATUS IS FORCE-CONTINUE-OFF.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT STG-ORDERS
004900         ASSIGN TO STGORD01
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT STG-CUSTOMERS
005300         ASSIGN TO STGCUS01
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT DIM-CUSTOMERS
005700         ASSIGN TO DIMCUS01
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT STG-ORDER-ITEMS
006100         ASSIGN TO STGITM01
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT FCT-SALES
006500         ASSIGN TO FCTSAL01
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700
006800     SELECT RUN-CONTROL-LOG
006900         ASSIGN TO RUNCTL01
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  STG-ORDERS
007600     LABEL RECORD IS STANDARD
007700     RECORD CONTAINS 180 CHARACTERS
007800     DATA RECORD IS I-ORDER-REC.
007900
008000 01  I-ORDER-REC.
008100     05  I-ORDER-ID              PIC X(32).
008200     05  I-ORDER-CUSTOMER-ID     PIC X(32).
008300     05  I-ORDER-STATUS          PIC X(11).
008400     05  I-ORDER-PURCHASE-TS     PIC X(19).
008500     05  FILLER REDEFINES I-ORDER-PURCHASE-TS.
008600         10  I-ORDER-PURCHASE-DATE PIC X(10).
008700         10  FILLER                PIC X(09).
008800     05  I-ORDER-APPROVED-AT     PIC X(19).
008900     05  I-ORDER-DLVR-CARRIER-DT PIC X(19).
009000     05  I-ORDER-DLVR-CUST-DT    PIC X(19).
009100     05  FILLER REDEFINES I-ORDER-DLVR-CUST-DT.
009200         10  I-ORDER-DLVR-CUST-DATE PIC X(10).
009300         10  FILLER                 PIC X(09).
009400     05  I-ORDER-EST-DELIVERY-DT PIC X(19).
009500     05  FILLER                  PIC X(10).
009600
009700 FD  STG-CUSTOMERS
009800     LABEL RECORD IS STANDARD
009900     RECORD CONTAINS 101 CHARACTERS
010000     DATA RECORD IS I-CUSTOMER-REC.
010100
010200 01  I-CUSTOMER-REC.
010300     05  I-CUSTOMER-ID           PIC X(32).
010400     05  I-CUSTOMER-UNIQUE-ID    PIC X(32).
010500     05  FILLER                  PIC X(37).
010600
010700 FD  DIM-CUSTOMERS
010800     LABEL RECORD IS STANDARD
010900     RECORD CONTAINS 150 CHARACTERS
011000     DATA RECORD IS I-DIM-CUSTOMER-REC.
011100
011200 01  I-DIM-CUSTOMER-REC.
011300     05  I-DIMC-SK               PIC 9(07).
011400     05  I-DIMC-UNIQUE-ID        PIC X(32).
011500     05  FILLER                  PIC X(111).
011600
011700 FD  STG-ORDER-ITEMS
011800     LABEL RECORD IS STANDARD
011900     RECORD CONTAINS 146 CHARACTERS
012000     DATA RECORD IS I-ITEM-REC.
012100
012200 01  I-ITEM-REC.
012300     05  I-ITEM-ORDER-ID         PIC X(32).
012400     05  I-ITEM-SEQUENCE         PIC 9(03).
012500     05  FILLER                  PIC X(83).
012600     05  I-ITEM-PRICE            PIC S9(7)V99.
012700     05  I-ITEM-FREIGHT          PIC S9(7)V99.
012800     05  I-ITEM-TOTAL-VALUE      PIC S9(8)V99.
012900
013000 FD  FCT-SALES
013100     LABEL RECORD IS STANDARD
013200     RECORD CONTAINS 105 CHARACTERS
013300     DATA RECORD IS O-FCT-SALES-REC.
013400
013500 01  O-FCT-SALES-REC.
013600     05  O-ORDER-ID              PIC X(32).
013700     05  O-CUSTOMER-SK           PIC 9(07).
013800     05  O-ORDER-DATE-KEY        PIC 9(08).
013900     05  O-ORDER-STATUS          PIC X(11).
014000     05  O-TOTAL-PRICE           PIC S9(9)V99.
014100     05  O-TOTAL-FREIGHT         PIC S9(9)V99.
014200     05  O-TOTAL-ORDER-VALUE     PIC S9(9)V99.
014300     05  O-ORDER-ITEM-COUNT      PIC 9(03).
014400     05  O-DAYS-TO-DELIVERY      PIC S9(4).
014500     05  O-IS-DELIVERED          PIC 9(01).
014600     05  FILLER                  PIC X(06).
014700
014800 FD  RUN-CONTROL-LOG
014900     LABEL RECORD IS STANDARD
015000     RECORD CONTAINS 80 CHARACTERS
015100     DATA RECORD IS CTL-REC.
015200
015300 01  CTL-REC.
015400     05  CTL-STEP-NAME           PIC X(12).
015500     05  CTL-IN-COUNT            PIC 9(9).
015600     05  CTL-OUT-COUNT           PIC 9(9).
015700     05  CTL-STATUS              PIC X(2).
015800     05  FILLER                  PIC X(46).
015900
016000 WORKING-STORAGE SECTION.
016100
016200 01  WORK-AREA.
016300     05  C-ORD-CTR               PIC 9(7)  COMP VALUE ZERO.
016400     05  C-WRITTEN-CTR           PIC 9(7)  COMP VALUE ZERO.
016500     05  C-DROPPED-CTR           PIC 9(7)  COMP VALUE ZERO.
016600     05  C-CUST-LOADED           PIC 9(7)  COMP VALUE ZERO.
016700     05  C-DIMC-LOADED           PIC 9(7)  COMP VALUE ZERO.
016800     05  C-AGG-LOADED            PIC 9(7)  COMP VALUE ZERO.
016900     05  C-ITEMS-READ            PIC 9(7)  COMP VALUE ZERO.
017000     05  C-TBL-IX                PIC 9(7)  COMP VALUE ZERO.
017100     05  C-FOUND-SW              PIC X(3)        VALUE "NO".
017200     05  MORE-RECS               PIC X(3)        VALUE "YES".
017300     05  MORE-CUST               PIC X(3)        VALUE "YES".
017400     05  MORE-DIMC               PIC X(3)        VALUE "YES".
017500     05  MORE-ITEMS              PIC X(3)        VALUE "YES".
017600     05  FILLER                  PIC X(5)        VALUE SPACES.
017700
017800 01  WS-CUST-RESOLVE-AREA.
017900     05  WS-CUST-UNIQUE-HOLD     PIC X(32) VALUE SPACES.
018000     05  WS-CUST-SK-HOLD         PIC 9(07) COMP VALUE ZERO.
018100     05  WS-CUST-FOUND-SW        PIC X(3)        VALUE "NO".
018200     05  FILLER                  PIC X(05)       VALUE SPACES.
018300
018400*    --- PURCHASE/DELIVERY DATE BROKEN OUT INTO Y-M-D FOR THE  *
018500*    --- DATE-KEY BUILD AND THE DAY-COUNT ROUTINE - SAME       *
018600*    --- GROUP LAYOUT RVANL05 USES FOR ITS RUN-DATE PARM.      *
018700 01  WS-DATE-PARSE.
018800     05  WS-DATE-YYYY            PIC 9(4).
018900     05  FILLER                  PIC X.
019000     05  WS-DATE-MM              PIC 9(2).
019100     05  FILLER                  PIC X.
019200     05  WS-DATE-DD              PIC 9(2).
019300 01  FILLER REDEFINES WS-DATE-PARSE.
019400     05  WS-DATE-PARSE-FLAT      PIC X(10).
019500
019600 01  WS-DATE-KEY-BUILD.
019700     05  WS-DK-YYYY              PIC 9(4).
019800     05  WS-DK-MM                PIC 9(2).
019900     05  WS-DK-DD                PIC 9(2).
020000
020100 01  WS-PURCHASE-ABS-DAYS        PIC 9(9)  COMP VALUE ZERO.
020200 01  WS-DELIVERY-ABS-DAYS        PIC 9(9)  COMP VALUE ZERO.
020300 01  WS-DAYS-TO-DLVR             PIC S9(9) COMP VALUE ZERO.
020400
020500*    --- SCRATCH AREA FOR THE DAY-COUNT ROUTINE, SAME LAYOUT   *
020600*    --- AS RVANL05'S 9700-CALC-ABS-DAYS.                       *
020700 01  WS-DATE-MATH.
020800     05  WS-DM-YEAR              PIC 9(4)  COMP.
020900     05  WS-DM-MONTH             PIC 9(2)  COMP.
021000     05  WS-DM-DAY               PIC 9(2)  COMP.
021100     05  WS-DM-YEAR-1            PIC 9(4)  COMP.
021200     05  WS-DM-LC4               PIC 9(4)  COMP.
021300     05  WS-DM-LC100             PIC 9(4)  COMP.
021400     05  WS-DM-LC400             PIC 9(4)  COMP.
021500     05  WS-DM-LEAP-CT           PIC 9(7)  COMP.
021600     05  WS-DM-R4                PIC 9(4)  COMP.
021700     05  WS-DM-R100              PIC 9(4)  COMP.
021800     05  WS-DM-R400              PIC 9(4)  COMP.
021900     05  WS-DM-IS-LEAP           PIC 9(1)  COMP.
022000     05  WS-DM-ABS-DAYS          PIC 9(9)  COMP.
022100
022200 01  CUM-DAYS-LITERALS.
022300     05  FILLER                  PIC 9(3)  VALUE 000.
022400     05  FILLER                  PIC 9(3)  VALUE 031.
022500     05  FILLER                  PIC 9(3)  VALUE 059.
022600     05  FILLER                  PIC 9(3)  VALUE 090.
022700     05  FILLER                  PIC 9(3)  VALUE 120.
022800     05  FILLER                  PIC 9(3)  VALUE 151.
022900     05  FILLER                  PIC 9(3)  VALUE 181.
023000     05  FILLER                  PIC 9(3)  VALUE 212.
023100     05  FILLER                  PIC 9(3)  VALUE 243.
023200     05  FILLER                  PIC 9(3)  VALUE 273.
023300     05  FILLER                  PIC 9(3)  VALUE 304.
023400     05  FILLER                  PIC 9(3)  VALUE 334.
023500 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-LITERALS.
023600     05  CUM-DAYS-VALUE          PIC 9(3)  COMP OCCURS 12 TIMES.
023700
023800*    --- STAGING CUSTOMERS LOADED WHOLE SO AN ORDER'S CUSTOMER *
023900*    --- ID CAN BE TURNED INTO A CUSTOMER-UNIQUE-ID.            *
024000 01  CUSTOMERS-TABLE.
024100     05  WS-MAX-CUST             PIC 9(7) COMP VALUE 20000.
024200     05  CUST-ENTRY OCCURS 20000 TIMES
024300             INDEXED BY CUST-IX.
024400         10  CT-CUSTOMER-ID      PIC X(32).
024500         10  CT-UNIQUE-ID        PIC X(32).
024600 01  FILLER REDEFINES CUSTOMERS-TABLE.
024700     05  FILLER                  PIC X(7).
024800     05  CUST-FLAT               PIC X(64) OCCURS 20000 TIMES.
024900
025000*    --- DIM-CUSTOMERS LOADED WHOLE SO A UNIQUE-ID CAN BE      *
025100*    --- TURNED INTO A CUSTOMER-SK.                             *
025200 01  DIMCUST-TABLE.
025300     05  WS-MAX-DIMC             PIC 9(7) COMP VALUE 20000.
025400     05  DIMC-ENTRY OCCURS 20000 TIMES
025500             INDEXED BY DIMC-IX.
025600         10  DT-UNIQUE-ID        PIC X(32).
025700         10  DT-SK               PIC 9(07).
025800 01  FILLER REDEFINES DIMCUST-TABLE.
025900     05  FILLER                  PIC X(7).
026000     05  DIMC-FLAT               PIC X(39) OCCURS 20000 TIMES.
026100
026200*    --- ORDER ITEMS PRE-AGGREGATED BY ORDER-ID - SAME HABIT   *
026300*    --- AS RVANL05'S ITEM-TOTALS-TABLE, EXTENDED WITH THE     *
026400*    --- THREE SEPARATE SUMS AND THE ITEM COUNT THIS STEP      *
026500*    --- NEEDS.                                                 *
026600 01  ORDER-AGG-TABLE.
026700     05  WS-MAX-AGG              PIC 9(7) COMP VALUE 20000.
026800     05  AGG-ENTRY OCCURS 20000 TIMES
026900             INDEXED BY AGG-IX.
027000         10  AG-ORDER-ID         PIC X(32).
027100         10  AG-SUM-PRICE        PIC S9(9)V99.
027200         10  AG-SUM-FREIGHT      PIC S9(9)V99.
027300         10  AG-SUM-TOTAL        PIC S9(9)V99.
027400         10  AG-ITEM-COUNT       PIC 9(03).
027500 01  FILLER REDEFINES ORDER-AGG-TABLE.
027600     05  FILLER                  PIC X(7).
027700     05  AGG-FLAT                PIC X(68) OCCURS 20000 TIMES.
027800
027900 PROCEDURE DIVISION.
028000
028100 0000-RVANL07.
028200     PERFORM 1000-INIT.
028300     PERFORM 2000-MAINLINE
028400         UNTIL MORE-RECS = "NO".
028500     PERFORM 3000-CLOSING.
028600     STOP RUN.
028700
028800 1000-INIT.
028900     OPEN INPUT STG-ORDERS.
029000     OPEN INPUT STG-CUSTOMERS.
029100     OPEN INPUT DIM-CUSTOMERS.
029200     OPEN INPUT STG-ORDER-ITEMS.
029300     OPEN OUTPUT FCT-SALES.
029400     OPEN EXTEND RUN-CONTROL-LOG.
029500     DISPLAY "RVANL07 - BUILD FCT-SALES - STARTING".
029600     PERFORM 1700-LOAD-ITEMS-TABLE.
029700     PERFORM 1500-LOAD-CUSTOMERS-TABLE.
029800     PERFORM 1600-LOAD-DIM-CUSTOMERS-TABLE.
029900     PERFORM 9000-READ.
030000
030100 1500-LOAD-CUSTOMERS-TABLE.
030200     PERFORM 1510-READ-CUST.
030300     PERFORM 1520-STORE-CUST
030400         UNTIL MORE-CUST = "NO".
030500     CLOSE STG-CUSTOMERS.
030600
030700 1510-READ-CUST.
030800     READ STG-CUSTOMERS
030900         AT END
031000             MOVE "NO" TO MORE-CUST.
031100
031200 1520-STORE-CUST.
031300     ADD 1 TO C-CUST-LOADED.
031400     IF C-CUST-LOADED > WS-MAX-CUST
031500         DISPLAY "RVANL07 - CUSTOMERS TABLE EXHAUSTED, ABORT"
031600         MOVE 16 TO RETURN-CODE
031700         STOP RUN
031800     END-IF.
031900     MOVE I-CUSTOMER-ID        TO CT-CUSTOMER-ID(C-CUST-LOADED).
032000     MOVE I-CUSTOMER-UNIQUE-ID TO CT-UNIQUE-ID(C-CUST-LOADED).
032100     PERFORM 1510-READ-CUST.
032200
032300 1600-LOAD-DIM-CUSTOMERS-TABLE.
032400     PERFORM 1610-READ-DIMC.
032500     PERFORM 1620-STORE-DIMC
032600         UNTIL MORE-DIMC = "NO".
032700     CLOSE DIM-CUSTOMERS.
032800
032900 1610-READ-DIMC.
033000     READ DIM-CUSTOMERS
033100         AT END
033200             MOVE "NO" TO MORE-DIMC.
033300
033400 1620-STORE-DIMC.
033500     ADD 1 TO C-DIMC-LOADED.
033600     IF C-DIMC-LOADED > WS-MAX-DIMC
033700         DISPLAY "RVANL07 - DIM-CUSTOMERS TABLE EXHAUSTED, ABORT"
033800         MOVE 16 TO RETURN-CODE
033900         STOP RUN
034000     END-IF.
034100     MOVE I-DIMC-UNIQUE-ID TO DT-UNIQUE-ID(C-DIMC-LOADED).
034200     MOVE I-DIMC-SK        TO DT-SK(C-DIMC-LOADED).
034300     PERFORM 1610-READ-DIMC.
034400
034500 1700-LOAD-ITEMS-TABLE.
034600     PERFORM 1710-READ-ITEM.
034700     PERFORM 1720-ACCUMULATE-ITEM
034800         UNTIL MORE-ITEMS = "NO".
034900     CLOSE STG-ORDER-ITEMS.
035000
035100 1710-READ-ITEM.
035200     READ STG-ORDER-ITEMS
035300         AT END
035400             MOVE "NO" TO MORE-ITEMS.
035500
035600 1720-ACCUMULATE-ITEM.
035700     ADD 1 TO C-ITEMS-READ.
035800     MOVE "NO" TO C-FOUND-SW.
035900     IF C-AGG-LOADED = ZERO
036000         PERFORM 1730-INSERT-AGG
036100     ELSE
036200         PERFORM 1740-FIND-AGG
036300             VARYING C-TBL-IX FROM 1 BY 1
036400                 UNTIL C-TBL-IX > C-AGG-LOADED
036500                     OR C-FOUND-SW = "YES"
036600         IF C-FOUND-SW = "NO"
036700             PERFORM 1730-INSERT-AGG
036800         END-IF
036900     END-IF.
037000     PERFORM 1710-READ-ITEM.
037100
037200 1740-FIND-AGG.
037300     IF AG-ORDER-ID(C-TBL-IX) = I-ITEM-ORDER-ID
037400         ADD I-ITEM-PRICE       TO AG-SUM-PRICE(C-TBL-IX)
037500         ADD I-ITEM-FREIGHT     TO AG-SUM-FREIGHT(C-TBL-IX)
037600         ADD I-ITEM-TOTAL-VALUE TO AG-SUM-TOTAL(C-TBL-IX)
037700         ADD 1                  TO AG-ITEM-COUNT(C-TBL-IX)
037800         MOVE "YES" TO C-FOUND-SW
037900     END-IF.
038000
038100 1730-INSERT-AGG.
038200     ADD 1 TO C-AGG-LOADED.
038300     IF C-AGG-LOADED > WS-MAX-AGG
038400         DISPLAY "RVANL07 - ORDER-AGG TABLE EXHAUSTED, ABORT"
038500         MOVE 16 TO RETURN-CODE
038600         STOP RUN
038700     END-IF.
038800     MOVE I-ITEM-ORDER-ID     TO AG-ORDER-ID(C-AGG-LOADED).
038900     MOVE I-ITEM-PRICE        TO AG-SUM-PRICE(C-AGG-LOADED).
039000     MOVE I-ITEM-FREIGHT      TO AG-SUM-FREIGHT(C-AGG-LOADED).
039100     MOVE I-ITEM-TOTAL-VALUE  TO AG-SUM-TOTAL(C-AGG-LOADED).
039200     MOVE 1                   TO AG-ITEM-COUNT(C-AGG-LOADED).
039300
039400 2000-MAINLINE.
039500     ADD 1 TO C-ORD-CTR.
039600     PERFORM 2100-RESOLVE-CUSTOMER THRU 2100-EXIT.
039700     IF WS-CUST-FOUND-SW = "YES"
039800         PERFORM 2200-AGGREGATE-ITEMS THRU 2200-EXIT
039900         PERFORM 2300-CALC-DELIVERY
040000         PERFORM 2400-WRITE-FCT
040100     ELSE
040200         ADD 1 TO C-DROPPED-CTR
040300     END-IF.
040400     PERFORM 9000-READ.
040500
040600 2100-RESOLVE-CUSTOMER.
040700     MOVE "NO"    TO WS-CUST-FOUND-SW.
040800     MOVE SPACES  TO WS-CUST-UNIQUE-HOLD.
040900     MOVE ZERO    TO WS-CUST-SK-HOLD.
041000     IF C-CUST-LOADED = ZERO
041100         GO TO 2100-EXIT
041200     END-IF.
041300     PERFORM 2110-SEARCH-CUST
041400         VARYING C-TBL-IX FROM 1 BY 1
041500             UNTIL C-TBL-IX > C-CUST-LOADED
041600                 OR WS-CUST-UNIQUE-HOLD NOT = SPACES.
041700     IF WS-CUST-UNIQUE-HOLD = SPACES
041800         GO TO 2100-EXIT
041900     END-IF.
042000     IF C-DIMC-LOADED = ZERO
042100         GO TO 2100-EXIT
042200     END-IF.
042300     PERFORM 2120-SEARCH-DIMC
042400         VARYING C-TBL-IX FROM 1 BY 1
042500             UNTIL C-TBL-IX > C-DIMC-LOADED
042600                 OR WS-CUST-FOUND-SW = "YES".
042700 2100-EXIT.
042800     EXIT.
042900
043000 2110-SEARCH-CUST.
043100     IF CT-CUSTOMER-ID(C-TBL-IX) = I-ORDER-CUSTOMER-ID
043200         MOVE CT-UNIQUE-ID(C-TBL-IX) TO WS-CUST-UNIQUE-HOLD
043300     END-IF.
043400
043500 2120-SEARCH-DIMC.
043600     IF DT-UNIQUE-ID(C-TBL-IX) = WS-CUST-UNIQUE-HOLD
043700         MOVE DT-SK(C-TBL-IX) TO WS-CUST-SK-HOLD
043800         MOVE "YES" TO WS-CUST-FOUND-SW
043900     END-IF.
044000
044100 2200-AGGREGATE-ITEMS.
044200     MOVE ZERO TO O-TOTAL-PRICE O-TOTAL-FREIGHT
044300         O-TOTAL-ORDER-VALUE O-ORDER-ITEM-COUNT.
044400     IF C-AGG-LOADED = ZERO
044500         GO TO 2200-EXIT
044600     END-IF.
044700     MOVE "NO" TO C-FOUND-SW.
044800     PERFORM 2210-SEARCH-AGG
044900         VARYING C-TBL-IX FROM 1 BY 1
045000             UNTIL C-TBL-IX > C-AGG-LOADED
045100                 OR C-FOUND-SW = "YES".
045200 2200-EXIT.
045300     EXIT.
045400
045500 2210-SEARCH-AGG.
045600     IF AG-ORDER-ID(C-TBL-IX) = I-ORDER-ID
045700         MOVE AG-SUM-PRICE(C-TBL-IX)   TO O-TOTAL-PRICE
045800         MOVE AG-SUM-FREIGHT(C-TBL-IX) TO O-TOTAL-FREIGHT
045900         MOVE AG-SUM-TOTAL(C-TBL-IX)   TO O-TOTAL-ORDER-VALUE
046000         MOVE AG-ITEM-COUNT(C-TBL-IX)  TO O-ORDER-ITEM-COUNT
046100         MOVE "YES" TO C-FOUND-SW
046200     END-IF.
046300
046400 2300-CALC-DELIVERY.
046500     MOVE I-ORDER-PURCHASE-DATE TO WS-DATE-PARSE-FLAT.
046600     MOVE WS-DATE-YYYY TO WS-DK-YYYY.
046700     MOVE WS-DATE-MM   TO WS-DK-MM.
046800     MOVE WS-DATE-DD   TO WS-DK-DD.
046900     MOVE WS-DATE-KEY-BUILD TO O-ORDER-DATE-KEY.
047000
047100     IF I-ORDER-DLVR-CUST-DT = SPACES
047200         MOVE 0 TO O-IS-DELIVERED
047300         MOVE 0 TO O-DAYS-TO-DELIVERY
047400     ELSE
047500         MOVE 1 TO O-IS-DELIVERED
047600
047700         MOVE WS-DATE-YYYY TO WS-DM-YEAR
047800         MOVE WS-DATE-MM   TO WS-DM-MONTH
047900         MOVE WS-DATE-DD   TO WS-DM-DAY
048000         PERFORM 9700-CALC-ABS-DAYS THRU 9700-EXIT
048100         MOVE WS-DM-ABS-DAYS TO WS-PURCHASE-ABS-DAYS
048200
048300         MOVE I-ORDER-DLVR-CUST-DATE TO WS-DATE-PARSE-FLAT
048400         MOVE WS-DATE-YYYY TO WS-DM-YEAR
048500         MOVE WS-DATE-MM   TO WS-DM-MONTH
048600         MOVE WS-DATE-DD   TO WS-DM-DAY
048700         PERFORM 9700-CALC-ABS-DAYS THRU 9700-EXIT
048800         MOVE WS-DM-ABS-DAYS TO WS-DELIVERY-ABS-DAYS
048900
049000         COMPUTE WS-DAYS-TO-DLVR =
049100             WS-DELIVERY-ABS-DAYS - WS-PURCHASE-ABS-DAYS
049200         MOVE WS-DAYS-TO-DLVR TO O-DAYS-TO-DELIVERY
049300     END-IF.
049400
049500*    IN-HOUSE DAY-COUNT ROUTINE - SEE RVANL05 FOR THE ORIGINAL.*
049600 9700-CALC-ABS-DAYS.
049700     COMPUTE WS-DM-YEAR-1 = WS-DM-YEAR - 1.
049800     DIVIDE WS-DM-YEAR-1 BY 4   GIVING WS-DM-LC4.
049900     DIVIDE WS-DM-YEAR-1 BY 100 GIVING WS-DM-LC100.
050000     DIVIDE WS-DM-YEAR-1 BY 400 GIVING WS-DM-LC400.
050100     COMPUTE WS-DM-LEAP-CT =
050200         WS-DM-LC4 - WS-DM-LC100 + WS-DM-LC400.
050300
050400     DIVIDE WS-DM-YEAR BY 4   GIVING WS-DM-LC4 REMAINDER WS-DM-R4.
050500     DIVIDE WS-DM-YEAR BY 100 GIVING WS-DM-LC100
050600         REMAINDER WS-DM-R100.
050700     DIVIDE WS-DM-YEAR BY 400 GIVING WS-DM-LC400
050800         REMAINDER WS-DM-R400.
050900     IF WS-DM-R4 = 0 AND WS-DM-R100 NOT = 0
051000         MOVE 1 TO WS-DM-IS-LEAP
051100     ELSE
051200         IF WS-DM-R400 = 0
051300             MOVE 1 TO WS-DM-IS-LEAP
051400         ELSE
051500             MOVE 0 TO WS-DM-IS-LEAP
051600         END-IF
051700     END-IF.
051800
051900     COMPUTE WS-DM-ABS-DAYS =
052000         (WS-DM-YEAR-1 * 365) + WS-DM-LEAP-CT
052100         + CUM-DAYS-VALUE(WS-DM-MONTH) + WS-DM-DAY.
052200     IF WS-DM-MONTH > 2 AND WS-DM-IS-LEAP = 1
052300         ADD 1 TO WS-DM-ABS-DAYS
052400     END-IF.
052500 9700-EXIT.
052600     EXIT.
052700
052800 2400-WRITE-FCT.
052900     ADD 1 TO C-WRITTEN-CTR.
053000     MOVE I-ORDER-ID       TO O-ORDER-ID.
053100     MOVE WS-CUST-SK-HOLD  TO O-CUSTOMER-SK.
053200     MOVE I-ORDER-STATUS   TO O-ORDER-STATUS.
053300     WRITE O-FCT-SALES-REC.
053400
053500 3000-CLOSING.
053600     PERFORM 9800-LOG-COUNTS.
053700     CLOSE STG-ORDERS.
053800     CLOSE FCT-SALES.
053900     CLOSE RUN-CONTROL-LOG.
054000     DISPLAY "RVANL07 - BUILD FCT-SALES - COMPLETE".
054100
054200 9000-READ.
054300     READ STG-ORDERS
054400         AT END
054500             MOVE "NO" TO MORE-RECS.
054600
054700 9800-LOG-COUNTS.
054800     DISPLAY "RVANL07 ORDERS READ          : " C-ORD-CTR.
054900     DISPLAY "RVANL07 FACT ROWS WRITTEN    : " C-WRITTEN-CTR.
055000     DISPLAY "RVANL07 ORDERS DROPPED       : " C-DROPPED-CTR.
055100     MOVE "RVANL07"      TO CTL-STEP-NAME.
055200     MOVE C-ORD-CTR      TO CTL-IN-COUNT.
055300     MOVE C-WRITTEN-CTR  TO CTL-OUT-COUNT.
055400     MOVE "OK" TO CTL-STATUS.
055500     IF C-DROPPED-CTR > ZERO AND FORCE-CONTINUE-OFF
055600         DISPLAY "RVANL07 - ORDERS WITH NO RESOLVABLE CUSTOMER"
055700                 " WERE DROPPED, NOT ABORTING"
055800     END-IF.
055900     WRITE CTL-REC.
056000
