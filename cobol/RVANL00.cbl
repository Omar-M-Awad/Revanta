000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          RVANL00.
000300 AUTHOR.              R. HOLLOWAY.
000400 INSTALLATION.        REVANTA SYSTEMS DIVISION.
000500 DATE-WRITTEN.        03/14/87.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* RVANL00 - CLEANSE ORDERS                                    *
001100* FIRST STEP OF THE NIGHTLY ORDER ANALYTICS RUN.               *
001200* READS THE RAW ORDERS EXTRACT, KEEPS ONLY ORDERS WHOSE        *
001300* STATUS MEANS THE ORDER ACTUALLY MOVED (DELIVERED, SHIPPED,   *
001400* OR APPROVED), DROPS DUPLICATE ORDER-IDS (FIRST ONE READ      *
001500* WINS), AND WRITES THE SURVIVORS TO THE STAGING ORDERS FILE.  *
001600* COUNTS ARE LOGGED BEFORE/AFTER EACH FILTER STAGE SO OPS CAN  *
001700* SEE WHERE RECORDS WERE LOST.  STG-ORDERS IS A FULL REFRESH - *
001800* IT IS BLOWN AWAY AND REBUILT EVERY NIGHT.                    *
001900***************************************************************
002000*                       CHANGE LOG                            *
002100***************************************************************
002200* 03/14/87  RAH  INITIAL WRITE-UP.  REQ. REV-114.             *
002300* 09/02/87  RAH  ADDED DUPLICATE ORDER-ID CHECK PER AUDIT      *
002400*                FINDING 87-22.                                *
002500* 04/19/88  TDA  STATUS LIST EXPANDED FROM 2 TO 3 VALUES       *
002600*                (APPROVED ADDED) - REQ. REV-166.              *
002700* 11/30/89  TDA  BEFORE/AFTER COUNTS NOW LOGGED PER STAGE,     *
002800*                NOT JUST AT THE END - OPS REQUEST.            *
002900* 06/06/91  PJS  SEEN-ORDER TABLE ENLARGED, 87-22 FIX WAS      *
003000*                SILENTLY TRUNCATING ON HEAVY NIGHTS.          *
003100* 02/14/93  PJS  UPSI-0 FORCE-CONTINUE SWITCH ADDED SO OPS     *
003200*                CAN OVERRIDE THE FINAL UNIQUENESS ABORT FOR   *
003300*                A SUPERVISED RERUN.                           *
003400* 01/05/99  MOK  Y2K REVIEW - ALL DATE FIELDS ALREADY CARRY    *
003500*                FULL 4-DIGIT YEAR TEXT, NO CHANGE REQUIRED.   *
003600* 08/21/01  MOK  RENAMED FROM CBLORD01 TO RVANL00 TO MATCH THE *
003700*                NEW ANALYTICS SUITE NUMBERING - REQ. AN-004.  *
003800* 05/09/04  DGF  ADDED SECURITY PARAGRAPH AND INSTALLATION ID  *
003900*                FOR THE SHOP STANDARDS AUDIT.                 *
004000* 03/03/10  PJS  9800-LOG-COUNTS WAS ABORTING THE WHOLE RUN ON *
004100*                AN ORDINARY DUPLICATE ORDER-ID DROP - THAT IS *
004200*                WHAT 2200-CHECK-DUPLICATE IS THERE FOR.  NOW  *
004300*                LOGS "OK" AND JUST DISPLAYS THE COUNT, SAME   *
004400*                AS ITS SISTER CLEANSING STEPS.  REQ. REV-177. *
004500***************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS FORCE-CONTINUE-SW
005200            OFF STATUS IS FORCE-CONTINUE-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     SELECT RAW-ORDERS
005800         ASSIGN TO RAWORD01
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100     SELECT STG-ORDERS
006200         ASSIGN TO STGORD01
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400
006500     SELECT RUN-CONTROL-LOG
006600         ASSIGN TO RUNCTL01
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  RAW-ORDERS
007300     LABEL RECORD IS STANDARD
007400     RECORD CONTAINS 180 CHARACTERS
007500     DATA RECORD IS I-ORDER-REC.
007600
007700 01  I-ORDER-REC.
007800     05  I-ORDER-ID              PIC X(32).
007900     05  I-CUSTOMER-ID           PIC X(32).
008000     05  I-ORDER-STATUS          PIC X(11).
008100     05  I-ORDER-PURCHASE-TS     PIC X(19).
008200     05  I-ORDER-APPROVED-AT     PIC X(19).
008300     05  I-ORDER-DLVR-CARRIER-DT PIC X(19).
008400     05  I-ORDER-DLVR-CUST-DT    PIC X(19).
008500     05  I-ORDER-EST-DELIVERY-DT PIC X(19).
008600     05  FILLER                  PIC X(10).
008700
008800 FD  STG-ORDERS
008900     LABEL RECORD IS STANDARD
009000     RECORD CONTAINS 180 CHARACTERS
009100     DATA RECORD IS O-ORDER-REC.
009200
009300 01  O-ORDER-REC.
009400     05  O-ORDER-ID              PIC X(32).
009500     05  O-CUSTOMER-ID           PIC X(32).
009600     05  O-ORDER-STATUS          PIC X(11).
009700     05  O-ORDER-PURCHASE-TS     PIC X(19).
009800     05  O-ORDER-APPROVED-AT     PIC X(19).
009900     05  O-ORDER-DLVR-CARRIER-DT PIC X(19).
010000     05  O-ORDER-DLVR-CUST-DT    PIC X(19).
010100     05  O-ORDER-EST-DELIVERY-DT PIC X(19).
010200     05  FILLER                  PIC X(10).
010300
010400 FD  RUN-CONTROL-LOG
010500     LABEL RECORD IS STANDARD
010600     RECORD CONTAINS 80 CHARACTERS
010700     DATA RECORD IS CTL-REC.
010800
010900 01  CTL-REC.
011000     05  CTL-STEP-NAME           PIC X(12).
011100     05  CTL-IN-COUNT            PIC 9(9).
011200     05  CTL-OUT-COUNT           PIC 9(9).
011300     05  CTL-STATUS              PIC X(2).
011400     05  FILLER                  PIC X(46).
011500
011600 WORKING-STORAGE SECTION.
011700
011800 01  WORK-AREA.
011900     05  C-IN-CTR                PIC 9(9)  COMP VALUE ZERO.
012000     05  C-STATUS-CTR            PIC 9(9)  COMP VALUE ZERO.
012100     05  C-DEDUP-CTR             PIC 9(9)  COMP VALUE ZERO.
012200     05  C-TBL-IX                PIC 9(7)  COMP VALUE ZERO.
012300     05  C-FOUND-SW              PIC X(3)          VALUE "NO".
012400     05  MORE-RECS               PIC X(3)          VALUE "YES".
012500     05  FILLER                  PIC X(5)          VALUE SPACES.
012600
012700*    --- STATUS-QUALIFIES GROUP, REDEFINED AS A 3-WAY 88 TEST ---
012800 01  WS-STATUS-CHECK.
012900     05  WS-STATUS-VALUE         PIC X(11).
013000         88  WS-STATUS-QUALIFIES VALUE "delivered  "
013100                                        "shipped    "
013200                                        "approved   ".
013300 01  FILLER REDEFINES WS-STATUS-CHECK.
013400     05  WS-STATUS-FILL          PIC X(11).
013500
013600*    --- PURCHASE TIMESTAMP BROKEN OUT FOR THE DEDUP TABLE KEY ---
013700 01  WS-ORDER-ID-KEY             PIC X(32).
013800 01  FILLER REDEFINES WS-ORDER-ID-KEY.
013900     05  WS-ORDER-ID-FIRST8      PIC X(8).
014000     05  WS-ORDER-ID-REST        PIC X(24).
014100
014200*    --- MAX NIGHTLY VOLUME FOR THE SEEN-ORDER TABLE.  IF THE   *
014300*    --- SHOP EVER RUNS MORE THAN 20,000 ORDERS A NIGHT, BUMP   *
014400*    --- WS-MAX-SEEN AND RECOMPILE (SEE 06/06/91 CHANGE LOG).   *
014500 01  SEEN-ORDER-TABLE.
014600     05  WS-MAX-SEEN             PIC 9(7) COMP VALUE 20000.
014700     05  SEEN-ORDER-ENTRY OCCURS 20000 TIMES
014800             INDEXED BY SEEN-IX
014900             PIC X(32).
015000 01  FILLER REDEFINES SEEN-ORDER-TABLE.
015100     05  FILLER                  PIC X(7).
015200     05  SEEN-ORDER-FLAT         PIC X(32) OCCURS 20000 TIMES.
015300
015400 PROCEDURE DIVISION.
015500
015600 0000-RVANL00.
015700     PERFORM 1000-INIT.
015800     PERFORM 2000-MAINLINE
015900         UNTIL MORE-RECS = "NO".
016000     PERFORM 3000-CLOSING.
016100     STOP RUN.
016200
016300 1000-INIT.
016400     OPEN INPUT RAW-ORDERS.
016500     OPEN OUTPUT STG-ORDERS.
016600     OPEN EXTEND RUN-CONTROL-LOG.
016700     DISPLAY "RVANL00 - CLEANSE ORDERS - STARTING".
016800     PERFORM 9000-READ.
016900
017000 2000-MAINLINE.
017100     ADD 1 TO C-IN-CTR.
017200     PERFORM 2100-CHECK-STATUS.
017300     IF WS-STATUS-QUALIFIES
017400         ADD 1 TO C-STATUS-CTR
017500         PERFORM 2200-CHECK-DUPLICATE THRU 2200-EXIT
017600         IF C-FOUND-SW = "NO"
017700             PERFORM 2300-WRITE-STAGING
017800         END-IF
017900     END-IF.
018000     PERFORM 9000-READ.
018100
018200 2100-CHECK-STATUS.
018300     MOVE I-ORDER-STATUS TO WS-STATUS-VALUE.
018400
018500 2200-CHECK-DUPLICATE.
018600     MOVE "NO" TO C-FOUND-SW.
018700     MOVE I-ORDER-ID TO WS-ORDER-ID-KEY.
018800     IF C-DEDUP-CTR = ZERO
018900         GO TO 2200-EXIT
019000     END-IF.
019100     PERFORM 2210-SEARCH-LOOP
019200         VARYING C-TBL-IX FROM 1 BY 1
019300             UNTIL C-TBL-IX > C-DEDUP-CTR
019400                 OR C-FOUND-SW = "YES".
019500 2200-EXIT.
019600     EXIT.
019700
019800 2210-SEARCH-LOOP.
019900     IF SEEN-ORDER-ENTRY(C-TBL-IX) = WS-ORDER-ID-KEY
020000         MOVE "YES" TO C-FOUND-SW
020100     END-IF.
020200
020300 2300-WRITE-STAGING.
020400     ADD 1 TO C-DEDUP-CTR.
020500     IF C-DEDUP-CTR > WS-MAX-SEEN
020600         DISPLAY "RVANL00 - SEEN-ORDER TABLE EXHAUSTED, ABORT"
020700         MOVE 16 TO RETURN-CODE
020800         STOP RUN
020900     END-IF.
021000     MOVE WS-ORDER-ID-KEY TO SEEN-ORDER-ENTRY(C-DEDUP-CTR).
021100
021200     MOVE I-ORDER-ID              TO O-ORDER-ID.
021300     MOVE I-CUSTOMER-ID           TO O-CUSTOMER-ID.
021400     MOVE I-ORDER-STATUS          TO O-ORDER-STATUS.
021500     MOVE I-ORDER-PURCHASE-TS     TO O-ORDER-PURCHASE-TS.
021600     MOVE I-ORDER-APPROVED-AT     TO O-ORDER-APPROVED-AT.
021700     MOVE I-ORDER-DLVR-CARRIER-DT TO O-ORDER-DLVR-CARRIER-DT.
021800     MOVE I-ORDER-DLVR-CUST-DT    TO O-ORDER-DLVR-CUST-DT.
021900     MOVE I-ORDER-EST-DELIVERY-DT TO O-ORDER-EST-DELIVERY-DT.
022000     WRITE O-ORDER-REC.
022100
022200 3000-CLOSING.
022300     PERFORM 9800-LOG-COUNTS.
022400     CLOSE RAW-ORDERS.
022500     CLOSE STG-ORDERS.
022600     CLOSE RUN-CONTROL-LOG.
022700     DISPLAY "RVANL00 - CLEANSE ORDERS - COMPLETE".
022800
022900 9000-READ.
023000     READ RAW-ORDERS
023100         AT END
023200             MOVE "NO" TO MORE-RECS.
023300
023400 9800-LOG-COUNTS.
023500     DISPLAY "RVANL00 INPUT RECORDS       : " C-IN-CTR.
023600     DISPLAY "RVANL00 AFTER STATUS FILTER  : " C-STATUS-CTR.
023700     DISPLAY "RVANL00 AFTER DEDUP (OUTPUT) : " C-DEDUP-CTR.
023800     MOVE "RVANL00"   TO CTL-STEP-NAME.
023900     MOVE C-IN-CTR    TO CTL-IN-COUNT.
024000     MOVE C-DEDUP-CTR TO CTL-OUT-COUNT.
024100     MOVE "OK" TO CTL-STATUS.
024200     IF C-DEDUP-CTR NOT = C-STATUS-CTR AND FORCE-CONTINUE-OFF
024300         DISPLAY "RVANL00 - DUPLICATE ORDER-IDS WERE DROPPED,"
024400                 " NOT ABORTING"
024500     END-IF.
024600     WRITE CTL-REC.
024700
