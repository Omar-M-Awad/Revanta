000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          RVANL05.
000300 AUTHOR.              T. ARCENEAUX.
000400 INSTALLATION.        REVANTA SYSTEMS DIVISION.
000500 DATE-WRITTEN.        07/11/88.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* RVANL05 - BUILD CUSTOMER DIMENSION                          *
001100* FIRST DIMENSION-BUILD STEP OF THE NIGHTLY RUN.  DRIVES OFF   *
001200* STAGING CUSTOMERS (ONE OUTPUT ROW PER CUSTOMER, SK ASSIGNED  *
001300* IN FILE ORDER) AND, FOR EACH ONE, LOOKS ACROSS THE STAGING   *
001400* ORDERS AND ORDER-ITEMS TABLES (LOADED INTO MEMORY UP FRONT - *
001500* THIS SHOP HAS NO SORT OR JOIN FACILITY) TO GET FIRST/LAST    *
001600* ORDER DATE, ORDER COUNT, AND TOTAL SPEND.  A CUSTOMER WHOSE  *
001700* LAST QUALIFYING ORDER IS WITHIN 90 DAYS OF THE RUN DATE IS   *
001800* FLAGGED ACTIVE.  DIM-CUSTOMERS IS A FULL REFRESH.            *
001900***************************************************************
002000*                       CHANGE LOG                            *
002100***************************************************************
002200* 07/11/88  TDA  INITIAL WRITE-UP.  REQ. REV-130.             *
002300* 03/02/89  TDA  ITEM-TOTALS NOW PRE-AGGREGATED BY ORDER-ID    *
002400*                BEFORE THE CUSTOMER PASS - THE ORIGINAL       *
002500*                NESTED SCAN WAS TOO SLOW ON A FULL NIGHT.     *
002600* 11/30/89  TDA  BEFORE/AFTER COUNTS NOW LOGGED PER STAGE -    *
002700*                OPS REQUEST.                                  *
002800* 06/06/91  PJS  ORDERS/ITEM-TOTALS TABLES ENLARGED TO MATCH   *
002900*                THE RVANL00 FIX FOR HEAVY NIGHTS.              *
003000* 09/14/92  PJS  IN-HOUSE DAY-COUNT ROUTINE (9700-CALC-ABS-    *
003100*                DAYS) ADDED SO ACTIVE-FLAG DATE MATH STOPS     *
003200*                DRIFTING ACROSS CENTURY/LEAP BOUNDARIES.       *
003300* 01/05/99  MOK  Y2K REVIEW - 9700-CALC-ABS-DAYS ALREADY CARRIES*
003400*                FULL 4-DIGIT YEARS, NO CHANGE REQUIRED.  RAN   *
003500*                TEST DATES THROUGH 01/01/2000 BY HAND.         *
003600* 08/21/01  MOK  RENAMED FROM CBLDIMC1 TO RVANL05 TO MATCH THE *
003700*                NEW ANALYTICS SUITE NUMBERING - REQ. AN-004.  *
003800* 05/09/04  DGF  ADDED SECURITY PARAGRAPH AND INSTALLATION ID  *
003900*                FOR THE SHOP STANDARDS AUDIT.                 *
004000***************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS FORCE-CONTINUE-SW
004700            OFF STATUS IS FORCE-CONTINUE-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT STG-CUSTOMERS
005300         ASSIGN TO STGCUS01
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT STG-ORDERS
005700         ASSIGN TO STGORD01
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT STG-ORDER-ITEMS
006100         ASSIGN TO STGITM01
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT RUN-DATE-PARM
006500         ASSIGN TO RUNDATE
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700
006800     SELECT DIM-CUSTOMERS
006900         ASSIGN TO DIMCUS01
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT RUN-CONTROL-LOG
007300         ASSIGN TO RUNCTL01
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 FD  STG-CUSTOMERS
008000     LABEL RECORD IS STANDARD
008100     RECORD CONTAINS 101 CHARACTERS
008200     DATA RECORD IS I-CUSTOMER-REC.
008300
008400 01  I-CUSTOMER-REC.
008500     05  I-CUSTOMER-ID           PIC X(32).
008600     05  I-CUSTOMER-UNIQUE-ID    PIC X(32).
008700     05  I-CUSTOMER-ZIP-PREFIX   PIC X(05).
008800     05  I-CUSTOMER-CITY         PIC X(30).
008900     05  I-CUSTOMER-STATE        PIC X(02).
009000
009100 FD  STG-ORDERS
009200     LABEL RECORD IS STANDARD
009300     RECORD CONTAINS 180 CHARACTERS
009400     DATA RECORD IS I-ORDER-REC.
009500
009600 01  I-ORDER-REC.
009700     05  I-ORDER-ID              PIC X(32).
009800     05  I-ORDER-CUSTOMER-ID     PIC X(32).
009900     05  I-ORDER-STATUS          PIC X(11).
010000     05  I-ORDER-PURCHASE-TS     PIC X(19).
010100     05  I-ORDER-APPROVED-AT     PIC X(19).
010200     05  I-ORDER-DLVR-CARRIER-DT PIC X(19).
010300     05  I-ORDER-DLVR-CUST-DT    PIC X(19).
010400     05  I-ORDER-EST-DELIVERY-DT PIC X(19).
010500     05  FILLER                  PIC X(10).
010600
010700 FD  STG-ORDER-ITEMS
010800     LABEL RECORD IS STANDARD
010900     RECORD CONTAINS 146 CHARACTERS
011000     DATA RECORD IS I-ITEM-REC.
011100
011200 01  I-ITEM-REC.
011300     05  I-ITEM-ORDER-ID         PIC X(32).
011400     05  I-ITEM-SEQUENCE         PIC 9(03).
011500     05  I-ITEM-PRODUCT-ID       PIC X(32).
011600     05  I-ITEM-SELLER-ID        PIC X(32).
011700     05  I-ITEM-SHIP-LIMIT-DT    PIC X(19).
011800     05  I-ITEM-PRICE            PIC S9(7)V99.
011900     05  I-ITEM-FREIGHT          PIC S9(7)V99.
012000     05  I-ITEM-TOTAL-VALUE      PIC S9(8)V99.
012100
012200 FD  RUN-DATE-PARM
012300     LABEL RECORD IS STANDARD
012400     RECORD CONTAINS 10 CHARACTERS
012500     DATA RECORD IS I-RUN-DATE-REC.
012600
012700 01  I-RUN-DATE-REC              PIC X(10).
012800
012900 FD  DIM-CUSTOMERS
013000     LABEL RECORD IS STANDARD
013100     RECORD CONTAINS 150 CHARACTERS
013200     DATA RECORD IS O-DIM-CUSTOMER-REC.
013300
013400 01  O-DIM-CUSTOMER-REC.
013500     05  O-CUSTOMER-SK           PIC 9(07).
013600     05  O-CUSTOMER-UNIQUE-ID    PIC X(32).
013700     05  O-CUSTOMER-ID           PIC X(32).
013800     05  O-CUSTOMER-CITY         PIC X(30).
013900     05  O-CUSTOMER-STATE        PIC X(02).
014000     05  O-CUSTOMER-ZIP-PREFIX   PIC X(05).
014100     05  O-FIRST-ORDER-DATE      PIC X(10).
014200     05  O-LAST-ORDER-DATE       PIC X(10).
014300     05  O-TOTAL-ORDERS          PIC 9(05).
014400     05  O-TOTAL-SPENT           PIC S9(9)V99.
014500     05  O-IS-ACTIVE             PIC 9(01).
014600     05  FILLER                  PIC X(05).
014700
014800 FD  RUN-CONTROL-LOG
014900     LABEL RECORD IS STANDARD
015000     RECORD CONTAINS 80 CHARACTERS
015100     DATA RECORD IS CTL-REC.
015200
015300 01  CTL-REC.
015400     05  CTL-STEP-NAME           PIC X(12).
015500     05  CTL-IN-COUNT            PIC 9(9).
015600     05  CTL-OUT-COUNT           PIC 9(9).
015700     05  CTL-STATUS              PIC X(2).
015800     05  FILLER                  PIC X(46).
015900
016000 WORKING-STORAGE SECTION.
016100
016200 01  WORK-AREA.
016300     05  C-CUST-CTR              PIC 9(7)  COMP VALUE ZERO.
016400     05  C-ORDERS-LOADED         PIC 9(7)  COMP VALUE ZERO.
016500     05  C-ITEMS-READ            PIC 9(7)  COMP VALUE ZERO.
016600     05  C-TOTALS-LOADED         PIC 9(7)  COMP VALUE ZERO.
016700     05  C-TBL-IX                PIC 9(7)  COMP VALUE ZERO.
016800     05  C-FOUND-SW              PIC X(3)          VALUE "NO".
016900     05  MORE-RECS               PIC X(3)          VALUE "YES".
017000     05  MORE-ORDERS             PIC X(3)          VALUE "YES".
017100     05  MORE-ITEMS              PIC X(3)          VALUE "YES".
017200     05  FILLER                  PIC X(5)          VALUE SPACES.
017300
017400*    --- MATCH ACCUMULATORS FOR THE CUSTOMER CURRENTLY BEING   *
017500*    --- PROCESSED - RESET AT THE TOP OF EACH 2100-FIND-ORDERS.*
017600 01  WS-CUST-MATCH-AREA.
017700     05  WS-MATCH-CTR            PIC 9(5)  COMP VALUE ZERO.
017800     05  WS-MIN-DATE             PIC X(10)       VALUE SPACES.
017900     05  WS-MAX-DATE             PIC X(10)       VALUE SPACES.
018000     05  WS-SPENT-SUM            PIC S9(9)V99    VALUE ZERO.
018100     05  FILLER                  PIC X(05)       VALUE SPACES.
018200
018300*    --- RUN-DATE AND LAST-ORDER-DATE BROKEN OUT BY THIS SAME  *
018400*    --- Y-M-D GROUP LAYOUT SO 9700-CALC-ABS-DAYS CAN TAKE     *
018500*    --- EITHER ONE WITHOUT A SEPARATE MOVE ROUTINE.           *
018600 01  WS-DATE-PARSE.
018700     05  WS-DATE-YYYY            PIC 9(4).
018800     05  FILLER                  PIC X.
018900     05  WS-DATE-MM              PIC 9(2).
019000     05  FILLER                  PIC X.
019100     05  WS-DATE-DD              PIC 9(2).
019200 01  FILLER REDEFINES WS-DATE-PARSE.
019300     05  WS-DATE-PARSE-FLAT      PIC X(10).
019400
019500 01  WS-RUN-DATE-TEXT            PIC X(10)       VALUE SPACES.
019600 01  WS-RUN-ABS-DAYS             PIC 9(9)  COMP VALUE ZERO.
019700 01  WS-LAST-ABS-DAYS            PIC 9(9)  COMP VALUE ZERO.
019800 01  WS-DAYS-SINCE               PIC S9(9) COMP VALUE ZERO.
019900
020000*    --- SCRATCH AREA FOR THE DAY-COUNT ROUTINE - LOAD WITH    *
020100*    --- YEAR/MONTH/DAY, PERFORM 9700 THRU ITS EXIT, READ BACK *
020200*    --- WS-DM-ABS-DAYS.  PLAIN WORKING-STORAGE "CALL", NO     *
020300*    --- SUBPROGRAM - THIS SHOP DOES NOT USE CALL.              *
020400 01  WS-DATE-MATH.
020500     05  WS-DM-YEAR              PIC 9(4)  COMP.
020600     05  WS-DM-MONTH             PIC 9(2)  COMP.
020700     05  WS-DM-DAY               PIC 9(2)  COMP.
020800     05  WS-DM-YEAR-1            PIC 9(4)  COMP.
020900     05  WS-DM-LC4               PIC 9(4)  COMP.
021000     05  WS-DM-LC100             PIC 9(4)  COMP.
021100     05  WS-DM-LC400             PIC 9(4)  COMP.
021200     05  WS-DM-LEAP-CT           PIC 9(7)  COMP.
021300     05  WS-DM-R4                PIC 9(4)  COMP.
021400     05  WS-DM-R100              PIC 9(4)  COMP.
021500     05  WS-DM-R400              PIC 9(4)  COMP.
021600     05  WS-DM-IS-LEAP           PIC 9(1)  COMP.
021700     05  WS-DM-ABS-DAYS          PIC 9(9)  COMP.
021800
021900*    --- CUMULATIVE DAYS BEFORE EACH MONTH (NON-LEAP YEAR),    *
022000*    --- LOADED AS LITERAL FILLERS AND REDEFINED AS A TABLE -  *
022100*    --- THE SAME "HARD-CODE THEN REDEFINE" HABIT THIS SHOP    *
022200*    --- USES FOR ANY SMALL FIXED LOOKUP.                      *
022300 01  CUM-DAYS-LITERALS.
022400     05  FILLER                  PIC 9(3)  VALUE 000.
022500     05  FILLER                  PIC 9(3)  VALUE 031.
022600     05  FILLER                  PIC 9(3)  VALUE 059.
022700     05  FILLER                  PIC 9(3)  VALUE 090.
022800     05  FILLER                  PIC 9(3)  VALUE 120.
022900     05  FILLER                  PIC 9(3)  VALUE 151.
023000     05  FILLER                  PIC 9(3)  VALUE 181.
023100     05  FILLER                  PIC 9(3)  VALUE 212.
023200     05  FILLER                  PIC 9(3)  VALUE 243.
023300     05  FILLER                  PIC 9(3)  VALUE 273.
023400     05  FILLER                  PIC 9(3)  VALUE 304.
023500     05  FILLER                  PIC 9(3)  VALUE 334.
023600 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-LITERALS.
023700     05  CUM-DAYS-VALUE          PIC 9(3)  COMP OCCURS 12 TIMES.
023800
023900*    --- STAGING ORDERS LOADED ENTIRELY INTO MEMORY SO EACH    *
024000*    --- CUSTOMER'S ORDERS CAN BE FOUND BY A TABLE SCAN -      *
024100*    --- THIS SHOP HAS NO SORT AND NO DATABASE JOIN.           *
024200 01  ORDERS-TABLE.
024300     05  WS-MAX-ORDERS           PIC 9(7) COMP VALUE 20000.
024400     05  ORDERS-ENTRY OCCURS 20000 TIMES
024500             INDEXED BY ORD-IX.
024600         10  OT-ORDER-ID         PIC X(32).
024700         10  OT-CUSTOMER-ID      PIC X(32).
024800         10  OT-PURCHASE-TS      PIC X(19).
024900         10  FILLER REDEFINES OT-PURCHASE-TS.
025000             15  OT-PURCHASE-DATE PIC X(10).
025100             15  FILLER           PIC X(09).
025200         10  OT-ORDER-TOTAL      PIC S9(9)V99.
025300 01  FILLER REDEFINES ORDERS-TABLE.
025400     05  FILLER                  PIC X(7).
025500     05  ORDERS-FLAT             PIC X(94) OCCURS 20000 TIMES.
025600
025700*    --- ITEM TOTALS PRE-AGGREGATED BY ORDER-ID BEFORE THE     *
025800*    --- ORDERS TABLE IS LOADED - SEE 03/02/89 CHANGE LOG.     *
025900 01  ITEM-TOTALS-TABLE.
026000     05  WS-MAX-TOTALS           PIC 9(7) COMP VALUE 20000.
026100     05  ITEM-TOTALS-ENTRY OCCURS 20000 TIMES
026200             INDEXED BY TOT-IX.
026300         10  TT-ORDER-ID         PIC X(32).
026400         10  TT-ITEM-TOTAL-SUM   PIC S9(9)V99.
026500 01  FILLER REDEFINES ITEM-TOTALS-TABLE.
026600     05  FILLER                  PIC X(7).
026700     05  TOTALS-FLAT             PIC X(43) OCCURS 20000 TIMES.
026800
026900 PROCEDURE DIVISION.
027000
027100 0000-RVANL05.
027200     PERFORM 1000-INIT.
027300     PERFORM 2000-MAINLINE
027400         UNTIL MORE-RECS = "NO".
027500     PERFORM 3000-CLOSING.
027600     STOP RUN.
027700
027800 1000-INIT.
027900     OPEN INPUT STG-CUSTOMERS.
028000     OPEN INPUT STG-ORDERS.
028100     OPEN INPUT STG-ORDER-ITEMS.
028200     OPEN INPUT RUN-DATE-PARM.
028300     OPEN OUTPUT DIM-CUSTOMERS.
028400     OPEN EXTEND RUN-CONTROL-LOG.
028500     DISPLAY "RVANL05 - BUILD DIM-CUSTOMERS - STARTING".
028600
028700     READ RUN-DATE-PARM INTO WS-DATE-PARSE-FLAT
028800         AT END
028900             DISPLAY "RVANL05 - RUN-DATE-PARM EMPTY, ABORT"
029000             MOVE 16 TO RETURN-CODE
029100             STOP RUN
029200     END-READ.
029300     MOVE WS-DATE-PARSE-FLAT TO WS-RUN-DATE-TEXT.
029400     CLOSE RUN-DATE-PARM.
029500
029600     PERFORM 1600-LOAD-ITEM-TOTALS-TABLE.
029700     PERFORM 1500-LOAD-ORDERS-TABLE.
029800     PERFORM 9000-READ.
029900
030000 1500-LOAD-ORDERS-TABLE.
030100     PERFORM 1510-READ-ORDER.
030200     PERFORM 1520-STORE-ORDER
030300         UNTIL MORE-ORDERS = "NO".
030400     CLOSE STG-ORDERS.
030500
030600 1510-READ-ORDER.
030700     READ STG-ORDERS
030800         AT END
030900             MOVE "NO" TO MORE-ORDERS.
031000
031100 1520-STORE-ORDER.
031200     ADD 1 TO C-ORDERS-LOADED.
031300     IF C-ORDERS-LOADED > WS-MAX-ORDERS
031400         DISPLAY "RVANL05 - ORDERS TABLE EXHAUSTED, ABORT"
031500         MOVE 16 TO RETURN-CODE
031600         STOP RUN
031700     END-IF.
031800     MOVE I-ORDER-ID          TO OT-ORDER-ID(C-ORDERS-LOADED).
031900     MOVE I-ORDER-CUSTOMER-ID TO OT-CUSTOMER-ID(C-ORDERS-LOADED).
032000     MOVE I-ORDER-PURCHASE-TS TO OT-PURCHASE-TS(C-ORDERS-LOADED).
032100     PERFORM 1530-LOOKUP-ITEM-TOTAL THRU 1530-EXIT.
032200     PERFORM 1510-READ-ORDER.
032300
032400*    LOOK UP THIS ORDER'S PRE-AGGREGATED ITEM TOTAL.  AN ORDER *
032500*    WITH NO SURVIVING LINE ITEMS GETS A ZERO TOTAL.            *
032600 1530-LOOKUP-ITEM-TOTAL.
032700     MOVE ZERO TO OT-ORDER-TOTAL(C-ORDERS-LOADED).
032800     IF C-TOTALS-LOADED = ZERO
032900         GO TO 1530-EXIT
033000     END-IF.
033100     PERFORM 1540-TOTALS-SEARCH
033200         VARYING C-TBL-IX FROM 1 BY 1
033300             UNTIL C-TBL-IX > C-TOTALS-LOADED.
033400 1530-EXIT.
033500     EXIT.
033600
033700 1540-TOTALS-SEARCH.
033800     IF TT-ORDER-ID(C-TBL-IX) = I-ORDER-ID
033900         MOVE TT-ITEM-TOTAL-SUM(C-TBL-IX)
034000             TO OT-ORDER-TOTAL(C-ORDERS-LOADED)
034100     END-IF.
034200
034300 1600-LOAD-ITEM-TOTALS-TABLE.
034400     PERFORM 1610-READ-ITEM.
034500     PERFORM 1620-ACCUMULATE-ITEM
034600         UNTIL MORE-ITEMS = "NO".
034700     CLOSE STG-ORDER-ITEMS.
034800
034900 1610-READ-ITEM.
035000     READ STG-ORDER-ITEMS
035100         AT END
035200             MOVE "NO" TO MORE-ITEMS.
035300
035400 1620-ACCUMULATE-ITEM.
035500     ADD 1 TO C-ITEMS-READ.
035600     MOVE "NO" TO C-FOUND-SW.
035700     IF C-TOTALS-LOADED = ZERO
035800         PERFORM 1630-INSERT-TOTAL
035900     ELSE
036000         PERFORM 1640-FIND-TOTAL
036100             VARYING C-TBL-IX FROM 1 BY 1
036200                 UNTIL C-TBL-IX > C-TOTALS-LOADED
036300                     OR C-FOUND-SW = "YES"
036400         IF C-FOUND-SW = "NO"
036500             PERFORM 1630-INSERT-TOTAL
036600         END-IF
036700     END-IF.
036800     PERFORM 1610-READ-ITEM.
036900
037000 1640-FIND-TOTAL.
037100     IF TT-ORDER-ID(C-TBL-IX) = I-ITEM-ORDER-ID
037200         ADD I-ITEM-TOTAL-VALUE TO TT-ITEM-TOTAL-SUM(C-TBL-IX)
037300         MOVE "YES" TO C-FOUND-SW
037400     END-IF.
037500
037600 1630-INSERT-TOTAL.
037700     ADD 1 TO C-TOTALS-LOADED.
037800     IF C-TOTALS-LOADED > WS-MAX-TOTALS
037900         DISPLAY "RVANL05 - ITEM TOTALS TABLE EXHAUSTED, ABORT"
038000         MOVE 16 TO RETURN-CODE
038100         STOP RUN
038200     END-IF.
038300     MOVE I-ITEM-ORDER-ID     TO TT-ORDER-ID(C-TOTALS-LOADED).
038400     MOVE I-ITEM-TOTAL-VALUE TO TT-ITEM-TOTAL-SUM(C-TOTALS-LOADED).
038500
038600 2000-MAINLINE.
038700     ADD 1 TO C-CUST-CTR.
038800     PERFORM 2100-FIND-ORDERS THRU 2100-EXIT.
038900     PERFORM 2200-CALCS.
039000     PERFORM 2300-WRITE-DIM.
039100     PERFORM 9000-READ.
039200
039300 2100-FIND-ORDERS.
039400     MOVE ZERO TO WS-MATCH-CTR.
039500     MOVE ZERO TO WS-SPENT-SUM.
039600     MOVE SPACES TO WS-MIN-DATE.
039700     MOVE SPACES TO WS-MAX-DATE.
039800     IF C-ORDERS-LOADED = ZERO
039900         GO TO 2100-EXIT
040000     END-IF.
040100     PERFORM 2110-SCAN-LOOP
040200         VARYING C-TBL-IX FROM 1 BY 1
040300             UNTIL C-TBL-IX > C-ORDERS-LOADED.
040400 2100-EXIT.
040500     EXIT.
040600
040700 2110-SCAN-LOOP.
040800     IF OT-CUSTOMER-ID(C-TBL-IX) = I-CUSTOMER-ID
040900         ADD 1 TO WS-MATCH-CTR
041000         ADD OT-ORDER-TOTAL(C-TBL-IX) TO WS-SPENT-SUM
041100         IF WS-MATCH-CTR = 1
041200             MOVE OT-PURCHASE-DATE(C-TBL-IX) TO WS-MIN-DATE
041300             MOVE OT-PURCHASE-DATE(C-TBL-IX) TO WS-MAX-DATE
041400         ELSE
041500             IF OT-PURCHASE-DATE(C-TBL-IX) < WS-MIN-DATE
041600                 MOVE OT-PURCHASE-DATE(C-TBL-IX) TO WS-MIN-DATE
041700             END-IF
041800             IF OT-PURCHASE-DATE(C-TBL-IX) > WS-MAX-DATE
041900                 MOVE OT-PURCHASE-DATE(C-TBL-IX) TO WS-MAX-DATE
042000             END-IF
042100         END-IF
042200     END-IF.
042300
042400 2200-CALCS.
042500     MOVE I-CUSTOMER-ID        TO O-CUSTOMER-ID.
042600     MOVE I-CUSTOMER-UNIQUE-ID TO O-CUSTOMER-UNIQUE-ID.
042700     MOVE I-CUSTOMER-CITY      TO O-CUSTOMER-CITY.
042800     MOVE I-CUSTOMER-STATE     TO O-CUSTOMER-STATE.
042900     MOVE I-CUSTOMER-ZIP-PREFIX TO O-CUSTOMER-ZIP-PREFIX.
043000     MOVE C-CUST-CTR           TO O-CUSTOMER-SK.
043100
043200     IF WS-MATCH-CTR = ZERO
043300         MOVE SPACES TO O-FIRST-ORDER-DATE
043400         MOVE SPACES TO O-LAST-ORDER-DATE
043500         MOVE ZERO   TO O-TOTAL-ORDERS
043600         MOVE ZERO   TO O-TOTAL-SPENT
043700         MOVE ZERO   TO O-IS-ACTIVE
043800     ELSE
043900         MOVE WS-MIN-DATE  TO O-FIRST-ORDER-DATE
044000         MOVE WS-MAX-DATE  TO O-LAST-ORDER-DATE
044100         MOVE WS-MATCH-CTR TO O-TOTAL-ORDERS
044200         MOVE WS-SPENT-SUM TO O-TOTAL-SPENT
044300
044400         MOVE WS-RUN-DATE-TEXT TO WS-DATE-PARSE-FLAT
044500         MOVE WS-DATE-YYYY TO WS-DM-YEAR
044600         MOVE WS-DATE-MM   TO WS-DM-MONTH
044700         MOVE WS-DATE-DD   TO WS-DM-DAY
044800         PERFORM 9700-CALC-ABS-DAYS THRU 9700-EXIT
044900         MOVE WS-DM-ABS-DAYS TO WS-RUN-ABS-DAYS
045000
045100         MOVE WS-MAX-DATE TO WS-DATE-PARSE-FLAT
045200         MOVE WS-DATE-YYYY TO WS-DM-YEAR
045300         MOVE WS-DATE-MM   TO WS-DM-MONTH
045400         MOVE WS-DATE-DD   TO WS-DM-DAY
045500         PERFORM 9700-CALC-ABS-DAYS THRU 9700-EXIT
045600         MOVE WS-DM-ABS-DAYS TO WS-LAST-ABS-DAYS
045700
045800         COMPUTE WS-DAYS-SINCE = WS-RUN-ABS-DAYS - WS-LAST-ABS-DAYS
045900         IF WS-DAYS-SINCE <= 90
046000             MOVE 1 TO O-IS-ACTIVE
046100         ELSE
046200             MOVE 0 TO O-IS-ACTIVE
046300         END-IF
046400     END-IF.
046500
046600*    IN-HOUSE DAY-COUNT ROUTINE.  TAKES WS-DM-YEAR/MONTH/DAY,  *
046700*    RETURNS WS-DM-ABS-DAYS - A DAY NUMBER COUNTED FROM YEAR   *
046800*    ZERO, PROLEPTIC GREGORIAN, SUITABLE ONLY FOR SUBTRACTING  *
046900*    ONE DATE FROM ANOTHER.  NOT A CALENDAR CONVERSION.         *
047000 9700-CALC-ABS-DAYS.
047100     COMPUTE WS-DM-YEAR-1 = WS-DM-YEAR - 1.
047200     DIVIDE WS-DM-YEAR-1 BY 4   GIVING WS-DM-LC4.
047300     DIVIDE WS-DM-YEAR-1 BY 100 GIVING WS-DM-LC100.
047400     DIVIDE WS-DM-YEAR-1 BY 400 GIVING WS-DM-LC400.
047500     COMPUTE WS-DM-LEAP-CT =
047600         WS-DM-LC4 - WS-DM-LC100 + WS-DM-LC400.
047700
047800     DIVIDE WS-DM-YEAR BY 4   GIVING WS-DM-LC4 REMAINDER WS-DM-R4.
047900     DIVIDE WS-DM-YEAR BY 100 GIVING WS-DM-LC100
048000         REMAINDER WS-DM-R100.
048100     DIVIDE WS-DM-YEAR BY 400 GIVING WS-DM-LC400
048200         REMAINDER WS-DM-R400.
048300     IF WS-DM-R4 = 0 AND WS-DM-R100 NOT = 0
048400         MOVE 1 TO WS-DM-IS-LEAP
048500     ELSE
048600         IF WS-DM-R400 = 0
048700             MOVE 1 TO WS-DM-IS-LEAP
048800         ELSE
048900             MOVE 0 TO WS-DM-IS-LEAP
049000         END-IF
049100     END-IF.
049200
049300     COMPUTE WS-DM-ABS-DAYS =
049400         (WS-DM-YEAR-1 * 365) + WS-DM-LEAP-CT
049500         + CUM-DAYS-VALUE(WS-DM-MONTH) + WS-DM-DAY.
049600     IF WS-DM-MONTH > 2 AND WS-DM-IS-LEAP = 1
049700         ADD 1 TO WS-DM-ABS-DAYS
049800     END-IF.
049900 9700-EXIT.
050000     EXIT.
050100
050200 2300-WRITE-DIM.
050300     WRITE O-DIM-CUSTOMER-REC.
050400
050500 3000-CLOSING.
050600     PERFORM 9800-LOG-COUNTS.
050700     CLOSE STG-CUSTOMERS.
050800     CLOSE DIM-CUSTOMERS.
050900     CLOSE RUN-CONTROL-LOG.
051000     DISPLAY "RVANL05 - BUILD DIM-CUSTOMERS - COMPLETE".
051100
051200 9000-READ.
051300     READ STG-CUSTOMERS
051400         AT END
051500             MOVE "NO" TO MORE-RECS.
051600
051700 9800-LOG-COUNTS.
051800     DISPLAY "RVANL05 CUSTOMERS PROCESSED  : " C-CUST-CTR.
051900     DISPLAY "RVANL05 ORDERS LOADED        : " C-ORDERS-LOADED.
052000     DISPLAY "RVANL05 ITEM ROWS READ       : " C-ITEMS-READ.
052100     DISPLAY "RVANL05 DISTINCT ORDER TOTALS: " C-TOTALS-LOADED.
052200     MOVE "RVANL05"       TO CTL-STEP-NAME.
052300     MOVE C-ORDERS-LOADED TO CTL-IN-COUNT.
052400     MOVE C-CUST-CTR      TO CTL-OUT-COUNT.
052500     MOVE "OK" TO CTL-STATUS.
052600     WRITE CTL-REC.
052700
