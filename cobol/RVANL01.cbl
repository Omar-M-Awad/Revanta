000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          RVANL01.
000300 AUTHOR.              R. HOLLOWAY.
000400 INSTALLATION.        REVANTA SYSTEMS DIVISION.
000500 DATE-WRITTEN.        03/21/87.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* RVANL01 - CLEANSE CUSTOMERS                                 *
001100* SECOND STEP OF THE NIGHTLY ORDER ANALYTICS RUN.              *
001200* READS THE RAW CUSTOMERS EXTRACT, KEEPS THE FIVE IDENTITY     *
001300* AND ADDRESS FIELDS, DROPS DUPLICATE CUSTOMER-UNIQUE-IDS      *
001400* (FIRST ONE READ WINS), AND WRITES THE SURVIVORS TO THE       *
001500* STAGING CUSTOMERS FILE.  STG-CUSTOMERS IS A FULL REFRESH -   *
001600* IT IS BLOWN AWAY AND REBUILT EVERY NIGHT.                    *
001700***************************************************************
001800*                       CHANGE LOG                            *
001900***************************************************************
002000* 03/21/87  RAH  INITIAL WRITE-UP.  REQ. REV-114.             *
002100* 09/02/87  RAH  DUPLICATE UNIQUE-ID CHECK ADDED PER AUDIT     *
002200*                FINDING 87-22 (SAME FINDING AS RVANL00).      *
002300* 11/30/89  TDA  BEFORE/AFTER COUNTS NOW LOGGED PER STAGE -    *
002400*                OPS REQUEST.                                  *
002500* 06/06/91  PJS  SEEN-CUSTOMER TABLE ENLARGED TO MATCH THE     *
002600*                RVANL00 FIX FOR HEAVY NIGHTS.                 *
002700* 02/14/93  PJS  UPSI-0 FORCE-CONTINUE SWITCH ADDED SO OPS     *
002800*                CAN OVERRIDE THE FINAL UNIQUENESS ABORT FOR   *
002900*                A SUPERVISED RERUN.                           *
003000* 01/05/99  MOK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,   *
003100*                NO CHANGE REQUIRED.                           *
003200* 08/21/01  MOK  RENAMED FROM CBLCUS01 TO RVANL01 TO MATCH THE *
003300*                NEW ANALYTICS SUITE NUMBERING - REQ. AN-004.  *
003400* 05/09/04  DGF  ADDED SECURITY PARAGRAPH AND INSTALLATION ID  *
003500*                FOR THE SHOP STANDARDS AUDIT.                 *
003600***************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS FORCE-CONTINUE-SW
004300            OFF STATUS IS FORCE-CONTINUE-OFF.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT RAW-CUSTOMERS
004900         ASSIGN TO RAWCUS01
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT STG-CUSTOMERS
005300         ASSIGN TO STGCUS01
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT RUN-CONTROL-LOG
005700         ASSIGN TO RUNCTL01
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  RAW-CUSTOMERS
006400     LABEL RECORD IS STANDARD
006500     RECORD CONTAINS 101 CHARACTERS
006600     DATA RECORD IS I-CUSTOMER-REC.
006700
006800 01  I-CUSTOMER-REC.
006900     05  I-CUSTOMER-ID           PIC X(32).
007000     05  I-CUSTOMER-UNIQUE-ID    PIC X(32).
007100     05  I-CUSTOMER-ZIP-PREFIX   PIC X(05).
007200     05  I-CUSTOMER-CITY         PIC X(30).
007300     05  I-CUSTOMER-STATE        PIC X(02).
007400
007500 FD  STG-CUSTOMERS
007600     LABEL RECORD IS STANDARD
007700     RECORD CONTAINS 101 CHARACTERS
007800     DATA RECORD IS O-CUSTOMER-REC.
007900
008000 01  O-CUSTOMER-REC.
008100     05  O-CUSTOMER-ID           PIC X(32).
008200     05  O-CUSTOMER-UNIQUE-ID    PIC X(32).
008300     05  O-CUSTOMER-ZIP-PREFIX   PIC X(05).
008400     05  O-CUSTOMER-CITY         PIC X(30).
008500     05  O-CUSTOMER-STATE        PIC X(02).
008600
008700 FD  RUN-CONTROL-LOG
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 80 CHARACTERS
009000     DATA RECORD IS CTL-REC.
009100
009200 01  CTL-REC.
009300     05  CTL-STEP-NAME           PIC X(12).
009400     05  CTL-IN-COUNT            PIC 9(9).
009500     05  CTL-OUT-COUNT           PIC 9(9).
009600     05  CTL-STATUS              PIC X(2).
009700     05  FILLER                  PIC X(46).
009800
009900 WORKING-STORAGE SECTION.
010000
010100 01  WORK-AREA.
010200     05  C-IN-CTR                PIC 9(9)  COMP VALUE ZERO.
010300     05  C-DEDUP-CTR             PIC 9(9)  COMP VALUE ZERO.
010400     05  C-TBL-IX                PIC 9(7)  COMP VALUE ZERO.
010500     05  C-FOUND-SW              PIC X(3)          VALUE "NO".
010600     05  MORE-RECS               PIC X(3)          VALUE "YES".
010700     05  FILLER                  PIC X(5)          VALUE SPACES.
010800
010900*    --- UNIQUE-ID BROKEN OUT FOR THE DEDUP TABLE KEY, SAME    *
011000*    --- SPLIT HABIT AS RVANL00'S ORDER-ID KEY.                *
011100 01  WS-CUST-UNIQUE-KEY          PIC X(32).
011200 01  FILLER REDEFINES WS-CUST-UNIQUE-KEY.
011300     05  WS-CUST-UNIQUE-FIRST8   PIC X(8).
011400     05  WS-CUST-UNIQUE-REST     PIC X(24).
011500
011600*    --- STATE CODE REDEFINED AS A 2-BYTE FLAT VIEW FOR THE    *
011700*    --- FUTURE STATE-ROLLUP REPORT (REQ. PENDING, AN-031).    *
011800 01  WS-STATE-VIEW.
011900     05  WS-STATE-CODE           PIC X(02).
012000 01  FILLER REDEFINES WS-STATE-VIEW.
012100     05  WS-STATE-FLAT           PIC X(02).
012200
012300*    --- MAX NIGHTLY VOLUME FOR THE SEEN-CUSTOMER TABLE.  SAME *
012400*    --- CAP AS RVANL00 - SEE 06/06/91 CHANGE LOG THERE.       *
012500 01  SEEN-CUSTOMER-TABLE.
012600     05  WS-MAX-SEEN             PIC 9(7) COMP VALUE 20000.
012700     05  SEEN-CUSTOMER-ENTRY OCCURS 20000 TIMES
012800             INDEXED BY SEEN-IX
012900             PIC X(32).
013000 01  FILLER REDEFINES SEEN-CUSTOMER-TABLE.
013100     05  FILLER                  PIC X(7).
013200     05  SEEN-CUSTOMER-FLAT      PIC X(32) OCCURS 20000 TIMES.
013300
013400 PROCEDURE DIVISION.
013500
013600 0000-RVANL01.
013700     PERFORM 1000-INIT.
013800     PERFORM 2000-MAINLINE
013900         UNTIL MORE-RECS = "NO".
014000     PERFORM 3000-CLOSING.
014100     STOP RUN.
014200
014300 1000-INIT.
014400     OPEN INPUT RAW-CUSTOMERS.
014500     OPEN OUTPUT STG-CUSTOMERS.
014600     OPEN EXTEND RUN-CONTROL-LOG.
014700     DISPLAY "RVANL01 - CLEANSE CUSTOMERS - STARTING".
014800     PERFORM 9000-READ.
014900
015000 2000-MAINLINE.
015100     ADD 1 TO C-IN-CTR.
015200     PERFORM 2100-CHECK-DUPLICATE THRU 2100-EXIT.
015300     IF C-FOUND-SW = "NO"
015400         PERFORM 2200-WRITE-STAGING
015500     END-IF.
015600     PERFORM 9000-READ.
015700
015800 2100-CHECK-DUPLICATE.
015900     MOVE "NO" TO C-FOUND-SW.
016000     MOVE I-CUSTOMER-UNIQUE-ID TO WS-CUST-UNIQUE-KEY.
016100     IF C-DEDUP-CTR = ZERO
016200         GO TO 2100-EXIT
016300     END-IF.
016400     PERFORM 2110-SEARCH-LOOP
016500         VARYING C-TBL-IX FROM 1 BY 1
016600             UNTIL C-TBL-IX > C-DEDUP-CTR
016700                 OR C-FOUND-SW = "YES".
016800 2100-EXIT.
016900     EXIT.
017000
017100 2110-SEARCH-LOOP.
017200     IF SEEN-CUSTOMER-ENTRY(C-TBL-IX) = WS-CUST-UNIQUE-KEY
017300         MOVE "YES" TO C-FOUND-SW
017400     END-IF.
017500
017600 2200-WRITE-STAGING.
017700     ADD 1 TO C-DEDUP-CTR.
017800     IF C-DEDUP-CTR > WS-MAX-SEEN
017900         DISPLAY "RVANL01 - SEEN-CUSTOMER TABLE EXHAUSTED, ABORT"
018000         MOVE 16 TO RETURN-CODE
018100         STOP RUN
018200     END-IF.
018300     MOVE WS-CUST-UNIQUE-KEY TO SEEN-CUSTOMER-ENTRY(C-DEDUP-CTR).
018400     MOVE I-CUSTOMER-STATE TO WS-STATE-CODE.
018500
018600     MOVE I-CUSTOMER-ID          TO O-CUSTOMER-ID.
018700     MOVE I-CUSTOMER-UNIQUE-ID   TO O-CUSTOMER-UNIQUE-ID.
018800     MOVE I-CUSTOMER-ZIP-PREFIX  TO O-CUSTOMER-ZIP-PREFIX.
018900     MOVE I-CUSTOMER-CITY        TO O-CUSTOMER-CITY.
019000     MOVE WS-STATE-FLAT          TO O-CUSTOMER-STATE.
019100     WRITE O-CUSTOMER-REC.
019200
019300 3000-CLOSING.
019400     PERFORM 9800-LOG-COUNTS.
019500     CLOSE RAW-CUSTOMERS.
019600     CLOSE STG-CUSTOMERS.
019700     CLOSE RUN-CONTROL-LOG.
019800     DISPLAY "RVANL01 - CLEANSE CUSTOMERS - COMPLETE".
019900
020000 9000-READ.
020100     READ RAW-CUSTOMERS
020200         AT END
020300             MOVE "NO" TO MORE-RECS.
020400
020500 9800-LOG-COUNTS.
020600     DISPLAY "RVANL01 INPUT RECORDS       : " C-IN-CTR.
020700     DISPLAY "RVANL01 AFTER DEDUP (OUTPUT) : " C-DEDUP-CTR.
020800     MOVE "RVANL01"   TO CTL-STEP-NAME.
020900     MOVE C-IN-CTR    TO CTL-IN-COUNT.
021000     MOVE C-DEDUP-CTR TO CTL-OUT-COUNT.
021100     MOVE "OK" TO CTL-STATUS.
021200     IF C-IN-CTR > C-DEDUP-CTR AND FORCE-CONTINUE-OFF
021300         DISPLAY "RVANL01 - " C-IN-CTR " INPUT, " C-DEDUP-CTR
021400                 " UNIQUE - DUPLICATES WERE DROPPED, NOT ABORTING"
021500     END-IF.
021600     WRITE CTL-REC.
021700
