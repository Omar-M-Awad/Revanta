000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          RVANL02.
000300 AUTHOR.              T. ARCENEAUX.
000400 INSTALLATION.        REVANTA SYSTEMS DIVISION.
000500 DATE-WRITTEN.        04/02/88.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* RVANL02 - CLEANSE ORDER ITEMS                                *
001100* THIRD STEP OF THE NIGHTLY ORDER ANALYTICS RUN.               *
001200* READS THE RAW ORDER-ITEMS EXTRACT, DROPS ANY LINE ITEM WITH  *
001300* A PRICE OF ZERO OR LESS OR A NEGATIVE FREIGHT CHARGE,        *
001400* COMPUTES THE ITEM TOTAL VALUE (PRICE + FREIGHT), DROPS       *
001500* DUPLICATE ORDER-ID/ITEM-SEQUENCE PAIRS (FIRST ONE READ       *
001600* WINS), AND WRITES THE SURVIVORS TO THE STAGING ORDER-ITEMS   *
001700* FILE.  STG-ORDER-ITEMS IS A FULL REFRESH - BLOWN AWAY AND    *
001800* REBUILT EVERY NIGHT.                                         *
001900***************************************************************
002000*                       CHANGE LOG                            *
002100***************************************************************
002200* 04/02/88  TDA  INITIAL WRITE-UP.  REQ. REV-118.             *
002300* 10/11/88  TDA  PRICE/FREIGHT VALIDITY CHECKS ADDED PER       *
002400*                ACCOUNTING REQUEST - NEGATIVE FREIGHT WAS     *
002500*                SLIPPING THROUGH INTO THE OLD EXTRACT.        *
002600* 11/30/89  TDA  BEFORE/AFTER COUNTS NOW LOGGED PER STAGE -    *
002700*                OPS REQUEST.                                  *
002800* 06/06/91  PJS  SEEN-ITEM TABLE ENLARGED TO MATCH THE         *
002900*                RVANL00 FIX FOR HEAVY NIGHTS.                 *
003000* 02/14/93  PJS  UPSI-0 FORCE-CONTINUE SWITCH ADDED SO OPS     *
003100*                CAN OVERRIDE THE FINAL UNIQUENESS ABORT FOR   *
003200*                A SUPERVISED RERUN.                           *
003300* 01/05/99  MOK  Y2K REVIEW - SHIPPING-LIMIT-DT ALREADY CARRIES*
003400*                FULL 4-DIGIT YEAR TEXT, NO CHANGE REQUIRED.   *
003500* 08/21/01  MOK  RENAMED FROM CBLITM01 TO RVANL02 TO MATCH THE *
003600*                NEW ANALYTICS SUITE NUMBERING - REQ. AN-004.  *
003700* 05/09/04  DGF  ADDED SECURITY PARAGRAPH AND INSTALLATION ID  *
003800*                FOR THE SHOP STANDARDS AUDIT.                 *
003900***************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS FORCE-CONTINUE-SW
004600            OFF STATUS IS FORCE-CONTINUE-OFF.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT RAW-ORDER-ITEMS
005200         ASSIGN TO RAWITM01
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT STG-ORDER-ITEMS
005600         ASSIGN TO STGITM01
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900     SELECT RUN-CONTROL-LOG
006000         ASSIGN TO RUNCTL01
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  RAW-ORDER-ITEMS
006700     LABEL RECORD IS STANDARD
006800     RECORD CONTAINS 136 CHARACTERS
006900     DATA RECORD IS I-ITEM-REC.
007000
007100 01  I-ITEM-REC.
007200     05  I-ITEM-ORDER-ID         PIC X(32).
007300     05  I-ITEM-SEQUENCE         PIC 9(03).
007400     05  I-ITEM-PRODUCT-ID       PIC X(32).
007500     05  I-ITEM-SELLER-ID        PIC X(32).
007600     05  I-ITEM-SHIP-LIMIT-DT    PIC X(19).
007700     05  I-ITEM-PRICE            PIC S9(7)V99.
007800     05  I-ITEM-FREIGHT          PIC S9(7)V99.
007900
008000 FD  STG-ORDER-ITEMS
008100     LABEL RECORD IS STANDARD
008200     RECORD CONTAINS 146 CHARACTERS
008300     DATA RECORD IS O-ITEM-REC.
008400
008500 01  O-ITEM-REC.
008600     05  O-ITEM-ORDER-ID         PIC X(32).
008700     05  O-ITEM-SEQUENCE         PIC 9(03).
008800     05  O-ITEM-PRODUCT-ID       PIC X(32).
008900     05  O-ITEM-SELLER-ID        PIC X(32).
009000     05  O-ITEM-SHIP-LIMIT-DT    PIC X(19).
009100     05  O-ITEM-PRICE            PIC S9(7)V99.
009200     05  O-ITEM-FREIGHT          PIC S9(7)V99.
009300     05  O-ITEM-TOTAL-VALUE      PIC S9(8)V99.
009400
009500 FD  RUN-CONTROL-LOG
009600     LABEL RECORD IS STANDARD
009700     RECORD CONTAINS 80 CHARACTERS
009800     DATA RECORD IS CTL-REC.
009900
010000 01  CTL-REC.
010100     05  CTL-STEP-NAME           PIC X(12).
010200     05  CTL-IN-COUNT            PIC 9(9).
010300     05  CTL-OUT-COUNT           PIC 9(9).
010400     05  CTL-STATUS              PIC X(2).
010500     05  FILLER                  PIC X(46).
010600
010700 WORKING-STORAGE SECTION.
010800
010900 01  WORK-AREA.
011000     05  C-IN-CTR                PIC 9(9)  COMP VALUE ZERO.
011100     05  C-VALID-CTR             PIC 9(9)  COMP VALUE ZERO.
011200     05  C-DEDUP-CTR             PIC 9(9)  COMP VALUE ZERO.
011300     05  C-TBL-IX                PIC 9(7)  COMP VALUE ZERO.
011400     05  C-FOUND-SW              PIC X(3)          VALUE "NO".
011500     05  MORE-RECS               PIC X(3)          VALUE "YES".
011600     05  FILLER                  PIC X(5)          VALUE SPACES.
011700
011800*    --- PRICE/FREIGHT VALIDITY GROUP, REDEFINED AS A PAIR OF  *
011900*    --- 88-LEVEL RANGE TESTS PER THE 10/11/88 CHANGE.          *
012000 01  WS-VALIDITY-CHECK.
012100     05  WS-PRICE-VALUE          PIC S9(7)V99.
012200         88  WS-PRICE-OK         VALUE 0.01 THRU 9999999.99.
012300     05  WS-FREIGHT-VALUE        PIC S9(7)V99.
012400         88  WS-FREIGHT-OK       VALUE 0 THRU 9999999.99.
012500 01  FILLER REDEFINES WS-VALIDITY-CHECK.
012600     05  WS-VALIDITY-FLAT        PIC X(18).
012700
012800*    --- ORDER-ID + ITEM-SEQUENCE COMBINED AS THE DEDUP KEY -- *
012900*    --- SAME TABLE-SEARCH HABIT AS RVANL00'S ORDER-ID CHECK.  *
013000 01  WS-ITEM-DEDUP-KEY.
013100     05  WS-ITEM-KEY-ORDER-ID    PIC X(32).
013200     05  WS-ITEM-KEY-SEQUENCE    PIC 9(03).
013300 01  FILLER REDEFINES WS-ITEM-DEDUP-KEY.
013400     05  WS-ITEM-KEY-FLAT        PIC X(35).
013500
013600*    --- MAX NIGHTLY VOLUME FOR THE SEEN-ITEM TABLE.  A NIGHT  *
013700*    --- RUNS MANY MORE ITEM LINES THAN ORDERS, SO THIS TABLE  *
013800*    --- IS SIZED LARGER THAN RVANL00'S - SEE 06/06/91 LOG.    *
013900 01  SEEN-ITEM-TABLE.
014000     05  WS-MAX-SEEN             PIC 9(7) COMP VALUE 60000.
014100     05  SEEN-ITEM-ENTRY OCCURS 60000 TIMES
014200             INDEXED BY SEEN-IX
014300             PIC X(35).
014400 01  FILLER REDEFINES SEEN-ITEM-TABLE.
014500     05  FILLER                  PIC X(7).
014600     05  SEEN-ITEM-FLAT          PIC X(35) OCCURS 60000 TIMES.
014700
014800 PROCEDURE DIVISION.
014900
015000 0000-RVANL02.
015100     PERFORM 1000-INIT.
015200     PERFORM 2000-MAINLINE
015300         UNTIL MORE-RECS = "NO".
015400     PERFORM 3000-CLOSING.
015500     STOP RUN.
015600
015700 1000-INIT.
015800     OPEN INPUT RAW-ORDER-ITEMS.
015900     OPEN OUTPUT STG-ORDER-ITEMS.
016000     OPEN EXTEND RUN-CONTROL-LOG.
016100     DISPLAY "RVANL02 - CLEANSE ORDER ITEMS - STARTING".
016200     PERFORM 9000-READ.
016300
016400 2000-MAINLINE.
016500     ADD 1 TO C-IN-CTR.
016600     PERFORM 2100-CHECK-VALIDITY.
016700     IF WS-PRICE-OK AND WS-FREIGHT-OK
016800         ADD 1 TO C-VALID-CTR
016900         PERFORM 2200-CHECK-DUPLICATE THRU 2200-EXIT
017000         IF C-FOUND-SW = "NO"
017100             PERFORM 2300-CALC-AND-WRITE
017200         END-IF
017300     END-IF.
017400     PERFORM 9000-READ.
017500
017600 2100-CHECK-VALIDITY.
017700     MOVE I-ITEM-PRICE TO WS-PRICE-VALUE.
017800     MOVE I-ITEM-FREIGHT TO WS-FREIGHT-VALUE.
017900
018000 2200-CHECK-DUPLICATE.
018100     MOVE "NO" TO C-FOUND-SW.
018200     MOVE I-ITEM-ORDER-ID TO WS-ITEM-KEY-ORDER-ID.
018300     MOVE I-ITEM-SEQUENCE TO WS-ITEM-KEY-SEQUENCE.
018400     IF C-DEDUP-CTR = ZERO
018500         GO TO 2200-EXIT
018600     END-IF.
018700     PERFORM 2210-SEARCH-LOOP
018800         VARYING C-TBL-IX FROM 1 BY 1
018900             UNTIL C-TBL-IX > C-DEDUP-CTR
019000                 OR C-FOUND-SW = "YES".
019100 2200-EXIT.
019200     EXIT.
019300
019400 2210-SEARCH-LOOP.
019500     IF SEEN-ITEM-ENTRY(C-TBL-IX) = WS-ITEM-KEY-FLAT
019600         MOVE "YES" TO C-FOUND-SW
019700     END-IF.
019800
019900 2300-CALC-AND-WRITE.
020000     ADD 1 TO C-DEDUP-CTR.
020100     IF C-DEDUP-CTR > WS-MAX-SEEN
020200         DISPLAY "RVANL02 - SEEN-ITEM TABLE EXHAUSTED, ABORT"
020300         MOVE 16 TO RETURN-CODE
020400         STOP RUN
020500     END-IF.
020600     MOVE WS-ITEM-KEY-FLAT TO SEEN-ITEM-ENTRY(C-DEDUP-CTR).
020700
020800     MOVE I-ITEM-ORDER-ID        TO O-ITEM-ORDER-ID.
020900     MOVE I-ITEM-SEQUENCE        TO O-ITEM-SEQUENCE.
021000     MOVE I-ITEM-PRODUCT-ID      TO O-ITEM-PRODUCT-ID.
021100     MOVE I-ITEM-SELLER-ID       TO O-ITEM-SELLER-ID.
021200     MOVE I-ITEM-SHIP-LIMIT-DT   TO O-ITEM-SHIP-LIMIT-DT.
021300     MOVE I-ITEM-PRICE           TO O-ITEM-PRICE.
021400     MOVE I-ITEM-FREIGHT         TO O-ITEM-FREIGHT.
021500
021600*    ITEM TOTAL VALUE = PRICE + FREIGHT, NO ROUNDING - EXACT   *
021700*    ADDITION OF TWO 2-DECIMAL AMOUNTS PER REQ. REV-118.        *
021800     ADD I-ITEM-PRICE I-ITEM-FREIGHT GIVING O-ITEM-TOTAL-VALUE.
021900     WRITE O-ITEM-REC.
022000
022100 3000-CLOSING.
022200     PERFORM 9800-LOG-COUNTS.
022300     CLOSE RAW-ORDER-ITEMS.
022400     CLOSE STG-ORDER-ITEMS.
022500     CLOSE RUN-CONTROL-LOG.
022600     DISPLAY "RVANL02 - CLEANSE ORDER ITEMS - COMPLETE".
022700
022800 9000-READ.
022900     READ RAW-ORDER-ITEMS
023000         AT END
023100             MOVE "NO" TO MORE-RECS.
023200
023300 9800-LOG-COUNTS.
023400     DISPLAY "RVANL02 INPUT RECORDS        : " C-IN-CTR.
023500     DISPLAY "RVANL02 AFTER VALIDITY CHECK  : " C-VALID-CTR.
023600     DISPLAY "RVANL02 AFTER DEDUP (OUTPUT)  : " C-DEDUP-CTR.
023700     MOVE "RVANL02"   TO CTL-STEP-NAME.
023800     MOVE C-IN-CTR    TO CTL-IN-COUNT.
023900     MOVE C-DEDUP-CTR TO CTL-OUT-COUNT.
024000     MOVE "OK" TO CTL-STATUS.
024100     IF C-VALID-CTR > C-DEDUP-CTR AND FORCE-CONTINUE-OFF
024200         DISPLAY "RVANL02 - DUPLICATE ITEM LINES WERE DROPPED, "
024300                 "NOT ABORTING"
024400     END-IF.
024500     WRITE CTL-REC.
024600
