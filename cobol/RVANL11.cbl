000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          RVANL11.
000300 AUTHOR.              T. ARCENEAUX.
000400 INSTALLATION.        REVANTA SYSTEMS DIVISION.
000500 DATE-WRITTEN.        08/30/88.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* RVANL11 - NIGHTLY RUN RECONCILIATION                         *
001100* LAST STEP OF THE NIGHTLY RUN.  EACH OF RVANL00 THROUGH       *
001200* RVANL10 APPENDS ONE STATUS ROW TO RUN-CONTROL-LOG AS IT       *
001300* FINISHES - CLEANSING FIRST, THEN DIMENSIONS, THEN FACTS,      *
001400* THEN THE TWO ANALYTICS STEPS.  THIS STEP READS THE WHOLE      *
001500* LOG BACK, CONFIRMS EVERY EXPECTED STEP SHOWED UP WITH AN      *
001600* "OK" STATUS, AND PRINTS THE CONSOLIDATED RECORD-COUNT         *
001700* SUMMARY OPERATIONS HAS ASKED FOR SINCE THE SUITE WAS FIRST    *
001800* SPLIT UP.  A MISSING OR FAILED STEP ABORTS THIS STEP SO THE   *
001900* SCHEDULER FLAGS THE WHOLE NIGHT'S RUN.                        *
002000***************************************************************
002100*                       CHANGE LOG                            *
002200***************************************************************
002300* 08/30/88  TDA  INITIAL WRITE-UP.  REQ. REV-152.             *
002400* 02/11/90  TDA  EXPECTED-STEP TABLE PULLED OUT TO ITS OWN     *
002500*                SECTION AFTER RVANL09 AND RVANL10 WERE ADDED  *
002600*                TO THE SUITE - REQ. REV-161.                  *
002700* 01/05/99  MOK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,   *
002800*                NO CHANGE REQUIRED.                           *
002900* 08/21/01  MOK  RENAMED FROM CBLRECON TO RVANL11 TO MATCH THE *
003000*                NEW ANALYTICS SUITE NUMBERING - REQ. AN-004.  *
003100* 05/09/04  DGF  ADDED SECURITY PARAGRAPH AND INSTALLATION ID  *
003200*                FOR THE SHOP STANDARDS AUDIT.                 *
003300***************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON STATUS IS FORCE-CONTINUE-SW
004000            OFF STATUS IS FORCE-CONTINUE-OFF.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT RUN-CONTROL-LOG
004600         ASSIGN TO RUNCTL01
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 FD  RUN-CONTROL-LOG
005300     LABEL RECORD IS STANDARD
005400     RECORD CONTAINS 80 CHARACTERS
005500     DATA RECORD IS CTL-REC.
005600
005700 01  CTL-REC.
005800     05  CTL-STEP-NAME           PIC X(12).
005900     05  CTL-IN-COUNT            PIC 9(9).
006000     05  CTL-OUT-COUNT           PIC 9(9).
006100     05  CTL-STATUS              PIC X(2).
006200     05  FILLER                  PIC X(46).
006300 01  FILLER REDEFINES CTL-REC.
006400     05  CTL-REC-FLAT            PIC X(80).
006500
006600 WORKING-STORAGE SECTION.
006700
006800 01  WORK-AREA.
006900     05  C-ROWS-READ             PIC 9(7) COMP VALUE ZERO.
007000     05  C-TBL-IX                PIC 9(7) COMP VALUE ZERO.
007100     05  C-MATCH-IX              PIC 9(7) COMP VALUE ZERO.
007200     05  C-MISSING-CTR           PIC 9(7) COMP VALUE ZERO.
007300     05  C-FAILED-CTR            PIC 9(7) COMP VALUE ZERO.
007400     05  WS-MATCH-SW             PIC X(3)       VALUE "NO".
007500     05  MORE-RECS               PIC X(3)       VALUE "YES".
007600     05  FILLER                  PIC X(5)       VALUE SPACES.
007700
007800*    --- ONE ROW PER STEP THIS SUITE IS SUPPOSED TO RUN, IN    *
007900*    --- THE SAME FIXED ORDER THE SCHEDULER KICKS THEM OFF -   *
008000*    --- CLEANSE, THEN DIMENSIONS, THEN FACTS, THEN ANALYTICS. *
008100*    --- WS-ES-SEEN FLAGS THAT ITS STATUS ROW TURNED UP AND    *
008200*    --- WAS "OK" WHILE THE LOG WAS BEING READ BELOW.          *
008300 01  EXPECTED-STEP-TABLE.
008400     05  WS-EXPECTED-COUNT       PIC 9(3) COMP VALUE 11.
008500     05  EXPECTED-STEP-ENTRY OCCURS 11 TIMES
008600             INDEXED BY ES-IX.
008700         10  WS-ES-NAME          PIC X(12).
008800         10  WS-ES-SEEN          PIC X(3)   VALUE "NO".
008900 01  FILLER REDEFINES EXPECTED-STEP-TABLE.
009000     05  FILLER                  PIC X(3).
009100     05  WS-ES-FLAT              PIC X(15) OCCURS 11 TIMES.
009200
009300 01  EXPECTED-STEP-NAMES-LIT.
009400     05  FILLER                  PIC X(12) VALUE "RVANL00".
009500     05  FILLER                  PIC X(12) VALUE "RVANL01".
009600     05  FILLER                  PIC X(12) VALUE "RVANL02".
009700     05  FILLER                  PIC X(12) VALUE "RVANL03".
009800     05  FILLER                  PIC X(12) VALUE "RVANL04".
009900     05  FILLER                  PIC X(12) VALUE "RVANL05".
010000     05  FILLER                  PIC X(12) VALUE "RVANL06".
010100     05  FILLER                  PIC X(12) VALUE "RVANL07".
010200     05  FILLER                  PIC X(12) VALUE "RVANL08".
010300     05  FILLER                  PIC X(12) VALUE "RVANL09".
010400     05  FILLER                  PIC X(12) VALUE "RVANL10".
010500 01  EXPECTED-STEP-NAMES REDEFINES EXPECTED-STEP-NAMES-LIT.
010600     05  ES-LIT-NAME             PIC X(12) OCCURS 11 TIMES.
010700
010800 PROCEDURE DIVISION.
010900
011000 0000-RVANL11.
011100     PERFORM 1000-INIT.
011200     PERFORM 2000-MAINLINE
011300         UNTIL MORE-RECS = "NO".
011400     PERFORM 3000-CLOSING.
011500     STOP RUN.
011600
011700 1000-INIT.
011800     PERFORM 1100-LOAD-EXPECTED-NAMES
011900         VARYING C-TBL-IX FROM 1 BY 1
012000             UNTIL C-TBL-IX > WS-EXPECTED-COUNT.
012100     OPEN INPUT RUN-CONTROL-LOG.
012200     DISPLAY "RVANL11 - NIGHTLY RUN RECONCILIATION - STARTING".
012300     PERFORM 9000-READ.
012400
012500 1100-LOAD-EXPECTED-NAMES.
012600     MOVE ES-LIT-NAME(C-TBL-IX) TO WS-ES-NAME(C-TBL-IX).
012700     MOVE "NO"                  TO WS-ES-SEEN(C-TBL-IX).
012800
012900 2000-MAINLINE.
013000     ADD 1 TO C-ROWS-READ.
013100     PERFORM 2100-CHECK-STEP THRU 2100-EXIT.
013200     PERFORM 9000-READ.
013300
013400*    --- MATCH THIS CONTROL-LOG ROW AGAINST THE EXPECTED-STEP  *
013500*    --- TABLE AND FLAG IT SEEN WHEN ITS STATUS IS "OK".  A    *
013600*    --- STEP NAME NOT ON THE EXPECTED LIST IS IGNORED - SOME  *
013700*    --- OLDER LOGS STILL CARRY A MANUAL TEST-RUN ROW OR TWO.  *
013800 2100-CHECK-STEP.
013900     MOVE "NO" TO WS-MATCH-SW.
014000     IF WS-EXPECTED-COUNT = ZERO
014100         GO TO 2100-EXIT
014200     END-IF.
014300     PERFORM 2110-SEARCH-LOOP
014400         VARYING C-MATCH-IX FROM 1 BY 1
014500             UNTIL C-MATCH-IX > WS-EXPECTED-COUNT
014600                 OR WS-MATCH-SW = "YES".
014700 2100-EXIT.
014800     EXIT.
014900
015000 2110-SEARCH-LOOP.
015100     IF WS-ES-NAME(C-MATCH-IX) = CTL-STEP-NAME
015200         MOVE "YES" TO WS-MATCH-SW
015300         IF CTL-STATUS = "OK"
015400             MOVE "YES" TO WS-ES-SEEN(C-MATCH-IX)
015500         ELSE
015600             ADD 1 TO C-FAILED-CTR
015700             DISPLAY "RVANL11 - STEP " CTL-STEP-NAME
015800                     " REPORTED A NON-OK STATUS"
015900         END-IF
016000     END-IF.
016100
016200 3000-CLOSING.
016300     PERFORM 3100-TALLY-MISSING
016400         VARYING C-TBL-IX FROM 1 BY 1
016500             UNTIL C-TBL-IX > WS-EXPECTED-COUNT.
016600     DISPLAY "RVANL11 CONTROL-LOG ROWS READ : " C-ROWS-READ.
016700     DISPLAY "RVANL11 STEPS MISSING         : " C-MISSING-CTR.
016800     DISPLAY "RVANL11 STEPS FAILED          : " C-FAILED-CTR.
016900     CLOSE RUN-CONTROL-LOG.
017000     IF C-MISSING-CTR > ZERO OR C-FAILED-CTR > ZERO
017100         DISPLAY "RVANL11 - NIGHTLY RUN RECONCILIATION FAILED"
017200         MOVE 16 TO RETURN-CODE
017300         STOP RUN
017400     END-IF.
017500     DISPLAY "RVANL11 - NIGHTLY RUN RECONCILIATION - COMPLETE".
017600
017700 3100-TALLY-MISSING.
017800     IF WS-ES-SEEN(C-TBL-IX) = "NO"
017900         ADD 1 TO C-MISSING-CTR
018000         DISPLAY "RVANL11 - STEP " WS-ES-NAME(C-TBL-IX)
018100                 " NEVER REPORTED AN OK STATUS"
018200     END-IF.
018300
018400 9000-READ.
018500     READ RUN-CONTROL-LOG
018600         AT END
018700             MOVE "NO" TO MORE-RECS.
018800
