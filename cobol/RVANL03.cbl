000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          RVANL03.
000300 AUTHOR.              T. ARCENEAUX.
000400 INSTALLATION.        REVANTA SYSTEMS DIVISION.
000500 DATE-WRITTEN.        05/16/88.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* RVANL03 - CLEANSE PRODUCTS                                  *
001100* FOURTH STEP OF THE NIGHTLY ORDER ANALYTICS RUN.              *
001200* READS THE RAW PRODUCTS EXTRACT.  A PRODUCT WITH NO CATEGORY  *
001300* NAME CANNOT BE SOLD UNDER AND IS REJECTED OUTRIGHT.  ANY     *
001400* PHYSICAL ATTRIBUTE (NAME LENGTH, DESCRIPTION LENGTH, PHOTO   *
001500* COUNT, WEIGHT, LENGTH, HEIGHT, WIDTH) THAT CAME THROUGH      *
001600* BLANK OR NON-NUMERIC IS DEFAULTED TO ZERO RATHER THAN        *
001700* REJECTING THE WHOLE PRODUCT.  VOLUME IS THEN COMPUTED,       *
001800* DUPLICATE PRODUCT-IDS ARE DROPPED (FIRST ONE READ WINS),     *
001900* AND SURVIVORS GO TO THE STAGING PRODUCTS FILE.               *
002000* STG-PRODUCTS IS A FULL REFRESH - BLOWN AWAY AND REBUILT      *
002100* EVERY NIGHT.                                                 *
002200***************************************************************
002300*                       CHANGE LOG                            *
002400***************************************************************
002500* 05/16/88  TDA  INITIAL WRITE-UP.  REQ. REV-121.             *
002600* 12/02/88  TDA  DEFAULTING OF BLANK PHYSICAL ATTRIBUTES ADDED,*
002700*                REJECTING THE WHOLE PRODUCT WAS DROPPING TOO  *
002800*                MUCH CATALOG - MERCH. OPS REQUEST.             *
002900* 11/30/89  TDA  BEFORE/AFTER COUNTS NOW LOGGED PER STAGE -    *
003000*                OPS REQUEST.                                  *
003100* 06/06/91  PJS  SEEN-PRODUCT TABLE ENLARGED TO MATCH THE      *
003200*                RVANL00 FIX FOR HEAVY NIGHTS.                 *
003300* 02/14/93  PJS  UPSI-0 FORCE-CONTINUE SWITCH ADDED SO OPS     *
003400*                CAN OVERRIDE THE FINAL UNIQUENESS ABORT FOR   *
003500*                A SUPERVISED RERUN.                           *
003600* 01/05/99  MOK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,   *
003700*                NO CHANGE REQUIRED.                           *
003800* 08/21/01  MOK  RENAMED FROM CBLPRD01 TO RVANL03 TO MATCH THE *
003900*                NEW ANALYTICS SUITE NUMBERING - REQ. AN-004.  *
004000* 05/09/04  DGF  ADDED SECURITY PARAGRAPH AND INSTALLATION ID  *
004100*                FOR THE SHOP STANDARDS AUDIT.                 *
004200***************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 ON STATUS IS FORCE-CONTINUE-SW
004900            OFF STATUS IS FORCE-CONTINUE-OFF.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT RAW-PRODUCTS
005500         ASSIGN TO RAWPRD01
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800     SELECT STG-PRODUCTS
005900         ASSIGN TO STGPRD01
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100
006200     SELECT RUN-CONTROL-LOG
006300         ASSIGN TO RUNCTL01
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  RAW-PRODUCTS
007000     LABEL RECORD IS STANDARD
007100     RECORD CONTAINS 113 CHARACTERS
007200     DATA RECORD IS I-PRODUCT-REC.
007300
007400 01  I-PRODUCT-REC.
007500     05  I-PRODUCT-ID            PIC X(32).
007600     05  I-PRODUCT-CATEGORY-NAME PIC X(50).
007700     05  I-PRODUCT-NAME-LEN      PIC 9(04).
007800     05  I-PRODUCT-DESC-LEN      PIC 9(05).
007900     05  I-PRODUCT-PHOTOS-QTY    PIC 9(03).
008000     05  I-PRODUCT-WEIGHT-G      PIC 9(07).
008100     05  I-PRODUCT-LENGTH-CM     PIC 9(04).
008200     05  I-PRODUCT-HEIGHT-CM     PIC 9(04).
008300     05  I-PRODUCT-WIDTH-CM      PIC 9(04).
008400
008500 FD  STG-PRODUCTS
008600     LABEL RECORD IS STANDARD
008700     RECORD CONTAINS 122 CHARACTERS
008800     DATA RECORD IS O-PRODUCT-REC.
008900
009000 01  O-PRODUCT-REC.
009100     05  O-PRODUCT-ID            PIC X(32).
009200     05  O-PRODUCT-CATEGORY-NAME PIC X(50).
009300     05  O-PRODUCT-NAME-LEN      PIC 9(04).
009400     05  O-PRODUCT-DESC-LEN      PIC 9(05).
009500     05  O-PRODUCT-PHOTOS-QTY    PIC 9(03).
009600     05  O-PRODUCT-WEIGHT-G      PIC 9(07).
009700     05  O-PRODUCT-LENGTH-CM     PIC 9(04).
009800     05  O-PRODUCT-HEIGHT-CM     PIC 9(04).
009900     05  O-PRODUCT-WIDTH-CM      PIC 9(04).
010000     05  O-PRODUCT-VOLUME-CM3    PIC 9(09).
010100
010200 FD  RUN-CONTROL-LOG
010300     LABEL RECORD IS STANDARD
010400     RECORD CONTAINS 80 CHARACTERS
010500     DATA RECORD IS CTL-REC.
010600
010700 01  CTL-REC.
010800     05  CTL-STEP-NAME           PIC X(12).
010900     05  CTL-IN-COUNT            PIC 9(9).
011000     05  CTL-OUT-COUNT           PIC 9(9).
011100     05  CTL-STATUS              PIC X(2).
011200     05  FILLER                  PIC X(46).
011300
011400 WORKING-STORAGE SECTION.
011500
011600 01  WORK-AREA.
011700     05  C-IN-CTR                PIC 9(9)  COMP VALUE ZERO.
011800     05  C-CATEGORY-CTR          PIC 9(9)  COMP VALUE ZERO.
011900     05  C-DEFAULT-CTR           PIC 9(9)  COMP VALUE ZERO.
012000     05  C-DEDUP-CTR             PIC 9(9)  COMP VALUE ZERO.
012100     05  C-TBL-IX                PIC 9(7)  COMP VALUE ZERO.
012200     05  C-FOUND-SW              PIC X(3)          VALUE "NO".
012300     05  ERR-SWITCH              PIC X(3)          VALUE "NO".
012400     05  MORE-RECS               PIC X(3)          VALUE "YES".
012500     05  FILLER                  PIC X(5)          VALUE SPACES.
012600
012700*    --- CATEGORY-NAME VALIDATION GROUP - THE ONE FIELD THAT   *
012800*    --- REJECTS THE WHOLE PRODUCT WHEN MISSING (12/02/88).    *
012900 01  WS-CATEGORY-CHECK.
013000     05  WS-CATEGORY-VALUE       PIC X(50).
013100 01  FILLER REDEFINES WS-CATEGORY-CHECK.
013200     05  WS-CATEGORY-FLAT        PIC X(50).
013300
013400*    --- VOLUME WORK FIELD, REDEFINED SO THE INTERMEDIATE      *
013500*    --- LENGTH*HEIGHT PRODUCT DOESN'T OVERFLOW IN CALCS.      *
013600 01  WS-VOLUME-WORK.
013700     05  WS-LEN-X-HGT            PIC 9(08) COMP.
013800     05  WS-VOLUME-RESULT        PIC 9(09) COMP.
013900 01  FILLER REDEFINES WS-VOLUME-WORK.
014000     05  FILLER                  PIC X(10).
014100
014200*    --- MAX NIGHTLY VOLUME FOR THE SEEN-PRODUCT TABLE.  SAME  *
014300*    --- CAP HABIT AS RVANL00 - SEE 06/06/91 CHANGE LOG.       *
014400 01  SEEN-PRODUCT-TABLE.
014500     05  WS-MAX-SEEN             PIC 9(7) COMP VALUE 20000.
014600     05  SEEN-PRODUCT-ENTRY OCCURS 20000 TIMES
014700             INDEXED BY SEEN-IX
014800             PIC X(32).
014900 01  FILLER REDEFINES SEEN-PRODUCT-TABLE.
015000     05  FILLER                  PIC X(7).
015100     05  SEEN-PRODUCT-FLAT       PIC X(32) OCCURS 20000 TIMES.
015200
015300 PROCEDURE DIVISION.
015400
015500 0000-RVANL03.
015600     PERFORM 1000-INIT.
015700     PERFORM 2000-MAINLINE
015800         UNTIL MORE-RECS = "NO".
015900     PERFORM 3000-CLOSING.
016000     STOP RUN.
016100
016200 1000-INIT.
016300     OPEN INPUT RAW-PRODUCTS.
016400     OPEN OUTPUT STG-PRODUCTS.
016500     OPEN EXTEND RUN-CONTROL-LOG.
016600     DISPLAY "RVANL03 - CLEANSE PRODUCTS - STARTING".
016700     PERFORM 9000-READ.
016800
016900 2000-MAINLINE.
017000     ADD 1 TO C-IN-CTR.
017100     PERFORM 2100-VALIDATE-CATEGORY THRU 2100-EXIT.
017200     IF ERR-SWITCH = "NO"
017300         ADD 1 TO C-CATEGORY-CTR
017400         PERFORM 2200-DEFAULT-NUMERICS
017500         PERFORM 2300-CALC-VOLUME
017600         PERFORM 2400-CHECK-DUPLICATE THRU 2400-EXIT
017700         IF C-FOUND-SW = "NO"
017800             PERFORM 2500-WRITE-STAGING
017900         END-IF
018000     END-IF.
018100     PERFORM 9000-READ.
018200
018300 2100-VALIDATE-CATEGORY.
018400     MOVE "YES" TO ERR-SWITCH.
018500     MOVE I-PRODUCT-CATEGORY-NAME TO WS-CATEGORY-VALUE.
018600     IF WS-CATEGORY-VALUE = SPACES
018700         GO TO 2100-EXIT
018800     END-IF.
018900     MOVE "NO" TO ERR-SWITCH.
019000 2100-EXIT.
019100     EXIT.
019200
019300*    DEFAULT ANY PHYSICAL ATTRIBUTE THAT IS BLANK OR NOT       *
019400*    NUMERIC TO ZERO RATHER THAN THROW THE WHOLE PRODUCT AWAY. *
019500 2200-DEFAULT-NUMERICS.
019600     IF I-PRODUCT-NAME-LEN NOT NUMERIC
019700         MOVE ZERO TO I-PRODUCT-NAME-LEN
019800         ADD 1 TO C-DEFAULT-CTR
019900     END-IF.
020000     IF I-PRODUCT-DESC-LEN NOT NUMERIC
020100         MOVE ZERO TO I-PRODUCT-DESC-LEN
020200         ADD 1 TO C-DEFAULT-CTR
020300     END-IF.
020400     IF I-PRODUCT-PHOTOS-QTY NOT NUMERIC
020500         MOVE ZERO TO I-PRODUCT-PHOTOS-QTY
020600         ADD 1 TO C-DEFAULT-CTR
020700     END-IF.
020800     IF I-PRODUCT-WEIGHT-G NOT NUMERIC
020900         MOVE ZERO TO I-PRODUCT-WEIGHT-G
021000         ADD 1 TO C-DEFAULT-CTR
021100     END-IF.
021200     IF I-PRODUCT-LENGTH-CM NOT NUMERIC
021300         MOVE ZERO TO I-PRODUCT-LENGTH-CM
021400         ADD 1 TO C-DEFAULT-CTR
021500     END-IF.
021600     IF I-PRODUCT-HEIGHT-CM NOT NUMERIC
021700         MOVE ZERO TO I-PRODUCT-HEIGHT-CM
021800         ADD 1 TO C-DEFAULT-CTR
021900     END-IF.
022000     IF I-PRODUCT-WIDTH-CM NOT NUMERIC
022100         MOVE ZERO TO I-PRODUCT-WIDTH-CM
022200         ADD 1 TO C-DEFAULT-CTR
022300     END-IF.
022400
022500*    VOLUME-CM3 = LENGTH * HEIGHT * WIDTH, ALL INTEGER CM.     *
022600 2300-CALC-VOLUME.
022700     MULTIPLY I-PRODUCT-LENGTH-CM BY I-PRODUCT-HEIGHT-CM
022800         GIVING WS-LEN-X-HGT.
022900     MULTIPLY WS-LEN-X-HGT BY I-PRODUCT-WIDTH-CM
023000         GIVING WS-VOLUME-RESULT.
023100
023200 2400-CHECK-DUPLICATE.
023300     MOVE "NO" TO C-FOUND-SW.
023400     IF C-DEDUP-CTR = ZERO
023500         GO TO 2400-EXIT
023600     END-IF.
023700     PERFORM 2410-SEARCH-LOOP
023800         VARYING C-TBL-IX FROM 1 BY 1
023900             UNTIL C-TBL-IX > C-DEDUP-CTR
024000                 OR C-FOUND-SW = "YES".
024100 2400-EXIT.
024200     EXIT.
024300
024400 2410-SEARCH-LOOP.
024500     IF SEEN-PRODUCT-ENTRY(C-TBL-IX) = I-PRODUCT-ID
024600         MOVE "YES" TO C-FOUND-SW
024700     END-IF.
024800
024900 2500-WRITE-STAGING.
025000     ADD 1 TO C-DEDUP-CTR.
025100     IF C-DEDUP-CTR > WS-MAX-SEEN
025200         DISPLAY "RVANL03 - SEEN-PRODUCT TABLE EXHAUSTED, ABORT"
025300         MOVE 16 TO RETURN-CODE
025400         STOP RUN
025500     END-IF.
025600     MOVE I-PRODUCT-ID TO SEEN-PRODUCT-ENTRY(C-DEDUP-CTR).
025700
025800     MOVE I-PRODUCT-ID            TO O-PRODUCT-ID.
025900     MOVE I-PRODUCT-CATEGORY-NAME TO O-PRODUCT-CATEGORY-NAME.
026000     MOVE I-PRODUCT-NAME-LEN      TO O-PRODUCT-NAME-LEN.
026100     MOVE I-PRODUCT-DESC-LEN      TO O-PRODUCT-DESC-LEN.
026200     MOVE I-PRODUCT-PHOTOS-QTY    TO O-PRODUCT-PHOTOS-QTY.
026300     MOVE I-PRODUCT-WEIGHT-G      TO O-PRODUCT-WEIGHT-G.
026400     MOVE I-PRODUCT-LENGTH-CM     TO O-PRODUCT-LENGTH-CM.
026500     MOVE I-PRODUCT-HEIGHT-CM     TO O-PRODUCT-HEIGHT-CM.
026600     MOVE I-PRODUCT-WIDTH-CM      TO O-PRODUCT-WIDTH-CM.
026700     MOVE WS-VOLUME-RESULT        TO O-PRODUCT-VOLUME-CM3.
026800     WRITE O-PRODUCT-REC.
026900
027000 3000-CLOSING.
027100     PERFORM 9800-LOG-COUNTS.
027200     CLOSE RAW-PRODUCTS.
027300     CLOSE STG-PRODUCTS.
027400     CLOSE RUN-CONTROL-LOG.
027500     DISPLAY "RVANL03 - CLEANSE PRODUCTS - COMPLETE".
027600
027700 9000-READ.
027800     READ RAW-PRODUCTS
027900         AT END
028000             MOVE "NO" TO MORE-RECS.
028100
028200 9800-LOG-COUNTS.
028300     DISPLAY "RVANL03 INPUT RECORDS         : " C-IN-CTR.
028400     DISPLAY "RVANL03 AFTER CATEGORY FILTER  : " C-CATEGORY-CTR.
028500     DISPLAY "RVANL03 ATTRIBUTES DEFAULTED   : " C-DEFAULT-CTR.
028600     DISPLAY "RVANL03 AFTER DEDUP (OUTPUT)   : " C-DEDUP-CTR.
028700     MOVE "RVANL03"   TO CTL-STEP-NAME.
028800     MOVE C-IN-CTR    TO CTL-IN-COUNT.
028900     MOVE C-DEDUP-CTR TO CTL-OUT-COUNT.
029000     MOVE "OK" TO CTL-STATUS.
029100     IF C-CATEGORY-CTR > C-DEDUP-CTR AND FORCE-CONTINUE-OFF
029200         DISPLAY "RVANL03 - DUPLICATE PRODUCT-IDS WERE DROPPED, "
029300                 "NOT ABORTING"
029400     END-IF.
029500     WRITE CTL-REC.
029600
