000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          RVANL09.
000300 AUTHOR.              T. ARCENEAUX.
000400 INSTALLATION.        REVANTA SYSTEMS DIVISION.
000500 DATE-WRITTEN.        08/16/88.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* RVANL09 - BUILD CUSTOMER RISK SCORING                        *
001100* FIRST ANALYTICS STEP OF THE NIGHTLY RUN.  DRIVES OFF THE     *
001200* CUSTOMER DIMENSION (ALREADY BUILT BY RVANL05) AND THE SAME   *
001300* EXTERNALLY SUPPLIED RUN-DATE USED THERE.  SCORES EVERY       *
001400* CUSTOMER ON THE FILE, INCLUDING ONES WHO NEVER PLACED A      *
001500* QUALIFYING ORDER - THESE ARE TREATED AS MAXIMALLY STALE.     *
001600* ONE RISK-SCORING ROW PER DIM-CUSTOMERS ROW, FULL REFRESH.     *
001700***************************************************************
001800*                       CHANGE LOG                            *
001900***************************************************************
002000* 08/16/88  TDA  INITIAL WRITE-UP.  REQ. REV-150.             *
002100* 11/30/89  TDA  BEFORE/AFTER COUNTS NOW LOGGED PER STAGE -    *
002200*                OPS REQUEST.                                  *
002300* 03/02/92  PJS  RISK-REASON AND ALERT-FLAG SPLIT OUT OF THE   *
002400*                CATEGORY PARAGRAPH INTO THEIR OWN STEPS SO    *
002500*                COLLECTIONS COULD CHANGE THE REASON TEXT      *
002600*                WITHOUT TOUCHING THE CATEGORY CUTOFFS.        *
002700* 01/05/99  MOK  Y2K REVIEW - ABS-DAYS ROUTINE ALREADY HANDLES *
002800*                THE CENTURY TURN, NO CHANGE REQUIRED.         *
002900* 08/21/01  MOK  RENAMED FROM CBLRISK1 TO RVANL09 TO MATCH THE *
003000*                NEW ANALYTICS SUITE NUMBERING - REQ. AN-004.  *
003100* 05/09/04  DGF  ADDED SECURITY PARAGRAPH AND INSTALLATION ID  *
003200*                FOR THE SHOP STANDARDS AUDIT.                 *
003300* 09/14/07  PJS  NEVER-ORDERED CUSTOMERS WERE BLOWING UP THE   *
003400*                DAY-COUNT ROUTINE ON A BLANK LAST-ORDER-DATE - *
003500*                NOW SENTINELED AT 9999 DAYS BEFORE SCORING.    *
003600* 11/02/07  PJS  THE 9999-DAY SENTINEL PUSHES THE RECENCY TERM  *
003700*                PAST WHAT O-RISK-SCORE (PIC 9V99) CAN HOLD -   *
003800*                2200-CALC-RISK-SCORE NOW TRAPS THE OVERFLOW    *
003900*                AND CLAMPS THE SCORE AT 9.99.  REQ. REV-178.   *
004000***************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS FORCE-CONTINUE-SW
004700            OFF STATUS IS FORCE-CONTINUE-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT DIM-CUSTOMERS
005300         ASSIGN TO DIMCST01
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT RUN-DATE-PARM
005700         ASSIGN TO RUNDATE
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT RISK-SCORING
006100         ASSIGN TO RISKSC01
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT RUN-CONTROL-LOG
006500         ASSIGN TO RUNCTL01
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  DIM-CUSTOMERS
007200     LABEL RECORD IS STANDARD
007300     RECORD CONTAINS 150 CHARACTERS
007400     DATA RECORD IS I-DIM-CUSTOMER-REC.
007500
007600 01  I-DIM-CUSTOMER-REC.
007700     05  I-CUSTOMER-SK           PIC 9(07).
007800     05  I-CUSTOMER-UNIQUE-ID    PIC X(32).
007900     05  I-CUSTOMER-ID           PIC X(32).
008000     05  I-CUSTOMER-CITY         PIC X(30).
008100     05  I-CUSTOMER-STATE        PIC X(02).
008200     05  I-CUSTOMER-ZIP-PREFIX   PIC X(05).
008300     05  I-FIRST-ORDER-DATE      PIC X(10).
008400     05  I-LAST-ORDER-DATE       PIC X(10).
008500     05  I-TOTAL-ORDERS          PIC 9(05).
008600     05  I-TOTAL-SPENT           PIC S9(9)V99.
008700     05  I-IS-ACTIVE             PIC 9(01).
008800     05  FILLER                  PIC X(05).
008900 01  FILLER REDEFINES I-DIM-CUSTOMER-REC.
009000     05  I-DIM-CUSTOMER-FLAT     PIC X(150).
009100
009200 FD  RUN-DATE-PARM
009300     LABEL RECORD IS STANDARD
009400     RECORD CONTAINS 10 CHARACTERS
009500     DATA RECORD IS I-RUN-DATE-REC.
009600
009700 01  I-RUN-DATE-REC              PIC X(10).
009800
009900 FD  RISK-SCORING
010000     LABEL RECORD IS STANDARD
010100     RECORD CONTAINS 125 CHARACTERS
010200     DATA RECORD IS O-RISK-REC.
010300
010400 01  O-RISK-REC.
010500     05  O-CUSTOMER-SK           PIC 9(07).
010600     05  O-CUSTOMER-UNIQUE-ID    PIC X(32).
010700     05  O-LAST-PURCHASE-DATE    PIC X(10).
010800     05  O-DAYS-SINCE-LAST       PIC S9(05).
010900     05  O-PURCHASE-FREQUENCY    PIC 9(05).
011000     05  O-AVG-ORDER-VALUE       PIC S9(9)V99.
011100     05  O-LIFETIME-VALUE        PIC S9(9)V99.
011200     05  O-RISK-SCORE            PIC 9V99.
011300     05  O-RISK-CATEGORY         PIC X(08).
011400     05  O-RISK-REASON           PIC X(25).
011500     05  O-ALERT-FLAG            PIC 9(01).
011600     05  FILLER                  PIC X(07).
011700
011800 FD  RUN-CONTROL-LOG
011900     LABEL RECORD IS STANDARD
012000     RECORD CONTAINS 80 CHARACTERS
012100     DATA RECORD IS CTL-REC.
012200
012300 01  CTL-REC.
012400     05  CTL-STEP-NAME           PIC X(12).
012500     05  CTL-IN-COUNT            PIC 9(9).
012600     05  CTL-OUT-COUNT           PIC 9(9).
012700     05  CTL-STATUS              PIC X(2).
012800     05  FILLER                  PIC X(46).
012900
013000 WORKING-STORAGE SECTION.
013100
013200 01  WORK-AREA.
013300     05  C-CUST-CTR              PIC 9(7)  COMP VALUE ZERO.
013400     05  C-SCORED-CTR            PIC 9(7)  COMP VALUE ZERO.
013500     05  C-CRITICAL-CTR          PIC 9(7)  COMP VALUE ZERO.
013600     05  MORE-RECS               PIC X(3)        VALUE "YES".
013700     05  FILLER                  PIC X(5)        VALUE SPACES.
013800
013900 01  WS-RUN-DATE-TEXT            PIC X(10)       VALUE SPACES.
014000
014100*    --- SCRATCH PARSE AREA - REUSED FOR EVERY DATE THIS       *
014200*    --- PROGRAM NEEDS TO TURN INTO A DAY COUNT.  REDEFINED    *
014300*    --- FLAT FOR THE FUTURE EXCEPTION LISTING (REQ. PENDING). *
014400 01  WS-DATE-PARSE.
014500     05  WS-DP-YEAR              PIC 9(04).
014600     05  FILLER                  PIC X(01).
014700     05  WS-DP-MONTH             PIC 9(02).
014800     05  FILLER                  PIC X(01).
014900     05  WS-DP-DAY               PIC 9(02).
015000 01  FILLER REDEFINES WS-DATE-PARSE.
015100     05  WS-DATE-PARSE-FLAT      PIC X(10).
015200
015300 01  WS-SCORE-CALC-AREA.
015400     05  WS-DAYS-SINCE           PIC S9(05)      VALUE ZERO.
015500     05  WS-RECENCY-TERM         PIC S9(3)V9999  COMP VALUE ZERO.
015600     05  WS-FREQ-TERM            PIC S9V9999     COMP VALUE ZERO.
015700     05  WS-SPENT-TERM           PIC S9V9999     COMP VALUE ZERO.
015800     05  WS-ACTIVE-TERM          PIC S9V9999     COMP VALUE ZERO.
015900     05  WS-DAYS-DIVISOR         PIC 9(3)        VALUE 365.
016000
016100*    --- HAND-ROLLED DAY-COUNT ROUTINE - NO SORT/CALL UTILITY  *
016200*    --- ON THIS SYSTEM FOR DATE ARITHMETIC, SO EVERY STEP     *
016300*    --- THAT NEEDS ONE CARRIES ITS OWN COPY.  TAKES THE YEAR/ *
016400*    --- MONTH/DAY BROKEN OUT ABOVE AND RETURNS A DAYS-SINCE-  *
016500*    --- EPOCH COUNT IN WS-DM-ABS-DAYS.                        *
016600 01  WS-DATE-MATH.
016700     05  WS-DM-YEAR              PIC 9(04) COMP VALUE ZERO.
016800     05  WS-DM-MONTH             PIC 9(02) COMP VALUE ZERO.
016900     05  WS-DM-DAY               PIC 9(02) COMP VALUE ZERO.
017000     05  WS-DM-YEAR-1            PIC 9(04) COMP VALUE ZERO.
017100     05  WS-DM-LC4               PIC 9(04) COMP VALUE ZERO.
017200     05  WS-DM-LC100             PIC 9(04) COMP VALUE ZERO.
017300     05  WS-DM-LC400             PIC 9(04) COMP VALUE ZERO.
017400     05  WS-DM-LEAP-CT           PIC 9(04) COMP VALUE ZERO.
017500     05  WS-DM-R4                PIC 9(04) COMP VALUE ZERO.
017600     05  WS-DM-R100              PIC 9(04) COMP VALUE ZERO.
017700     05  WS-DM-R400              PIC 9(04) COMP VALUE ZERO.
017800     05  WS-DM-IS-LEAP           PIC 9(01) COMP VALUE ZERO.
017900     05  WS-DM-ABS-DAYS          PIC 9(07) COMP VALUE ZERO.
018000
018100 01  WS-RUN-ABS-DAYS             PIC 9(07) COMP VALUE ZERO.
018200 01  WS-LAST-ABS-DAYS            PIC 9(07) COMP VALUE ZERO.
018300 01  WS-SENTINEL-SW              PIC X(3)        VALUE "NO".
018400
018500*    --- CUMULATIVE DAYS BEFORE EACH MONTH OF A NON-LEAP YEAR, *
018600*    --- BUILT AS LITERALS AND REDEFINED AS A TABLE - SAME     *
018700*    --- TECHNIQUE USED IN EVERY OTHER STEP THAT NEEDS IT.     *
018800 01  CUM-DAYS-LITERALS.
018900     05  FILLER                  PIC 9(3) VALUE 000.
019000     05  FILLER                  PIC 9(3) VALUE 031.
019100     05  FILLER                  PIC 9(3) VALUE 059.
019200     05  FILLER                  PIC 9(3) VALUE 090.
019300     05  FILLER                  PIC 9(3) VALUE 120.
019400     05  FILLER                  PIC 9(3) VALUE 151.
019500     05  FILLER                  PIC 9(3) VALUE 181.
019600     05  FILLER                  PIC 9(3) VALUE 212.
019700     05  FILLER                  PIC 9(3) VALUE 243.
019800     05  FILLER                  PIC 9(3) VALUE 273.
019900     05  FILLER                  PIC 9(3) VALUE 304.
020000     05  FILLER                  PIC 9(3) VALUE 334.
020100 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-LITERALS.
020200     05  CUM-DAYS-VALUE          PIC 9(3) COMP OCCURS 12 TIMES.
020300
020400 PROCEDURE DIVISION.
020500
020600 0000-RVANL09.
020700     PERFORM 1000-INIT.
020800     PERFORM 2000-MAINLINE
020900         UNTIL MORE-RECS = "NO".
021000     PERFORM 3000-CLOSING.
021100     STOP RUN.
021200
021300 1000-INIT.
021400     OPEN INPUT RUN-DATE-PARM.
021500     READ RUN-DATE-PARM
021600         AT END
021700             DISPLAY "RVANL09 - RUN-DATE-PARM EMPTY, ABORT"
021800             MOVE 16 TO RETURN-CODE
021900             STOP RUN
022000     END-READ.
022100     MOVE I-RUN-DATE-REC TO WS-DATE-PARSE-FLAT.
022200     MOVE WS-DATE-PARSE-FLAT TO WS-RUN-DATE-TEXT.
022300     CLOSE RUN-DATE-PARM.
022400
022500     OPEN INPUT DIM-CUSTOMERS.
022600     OPEN OUTPUT RISK-SCORING.
022700     OPEN EXTEND RUN-CONTROL-LOG.
022800     DISPLAY "RVANL09 - BUILD RISK-SCORING - STARTING".
022900
023000     MOVE WS-RUN-DATE-TEXT TO WS-DATE-PARSE-FLAT.
023100     PERFORM 9700-CALC-ABS-DAYS THRU 9700-EXIT.
023200     MOVE WS-DM-ABS-DAYS TO WS-RUN-ABS-DAYS.
023300
023400     PERFORM 9000-READ.
023500
023600 2000-MAINLINE.
023700     ADD 1 TO C-CUST-CTR.
023800     PERFORM 2100-CALC-DAYS-SINCE THRU 2100-EXIT.
023900     PERFORM 2200-CALC-RISK-SCORE.
024000     PERFORM 2300-CALC-RISK-CATEGORY.
024100     PERFORM 2400-CALC-RISK-REASON.
024200     PERFORM 2500-CALC-ALERT-FLAG.
024300     PERFORM 2600-WRITE-RISK.
024400     PERFORM 9000-READ.
024500
024600*    --- D = RUN DATE MINUS LAST ORDER DATE, WHOLE DAYS.  A    *
024700*    --- CUSTOMER WITH NO QUALIFYING ORDER EVER HAS A BLANK    *
024800*    --- LAST-ORDER-DATE - THERE IS NOTHING TO SUBTRACT, SO    *
024900*    --- THE DAY COUNT IS SENTINELED RATHER THAN COMPUTED.      *
025000 2100-CALC-DAYS-SINCE.
025100     MOVE "NO" TO WS-SENTINEL-SW.
025200     IF I-LAST-ORDER-DATE = SPACES
025300         MOVE "YES" TO WS-SENTINEL-SW
025400         MOVE 9999 TO WS-DAYS-SINCE
025500         GO TO 2100-EXIT
025600     END-IF.
025700     MOVE I-LAST-ORDER-DATE TO WS-DATE-PARSE-FLAT.
025800     PERFORM 9700-CALC-ABS-DAYS THRU 9700-EXIT.
025900     MOVE WS-DM-ABS-DAYS TO WS-LAST-ABS-DAYS.
026000     COMPUTE WS-DAYS-SINCE = WS-RUN-ABS-DAYS - WS-LAST-ABS-DAYS.
026100 2100-EXIT.
026200     EXIT.
026300
026400*    --- ADDITIVE SCORE, SEE BUSINESS RULES - RECENCY TERM     *
026500*    --- USES REAL DIVISION BEFORE THE 0.4 WEIGHT IS APPLIED.  *
026600 2200-CALC-RISK-SCORE.
026700     COMPUTE WS-RECENCY-TERM ROUNDED =
026800         (WS-DAYS-SINCE / WS-DAYS-DIVISOR) * 0.4.
026900
027000     IF I-TOTAL-ORDERS < 3
027100         MOVE 0.3 TO WS-FREQ-TERM
027200     ELSE
027300         MOVE 0 TO WS-FREQ-TERM
027400     END-IF.
027500
027600     IF I-TOTAL-SPENT < 100
027700         MOVE 0.2 TO WS-SPENT-TERM
027800     ELSE
027900         MOVE 0 TO WS-SPENT-TERM
028000     END-IF.
028100
028200     IF I-IS-ACTIVE = 0
028300         MOVE 0.1 TO WS-ACTIVE-TERM
028400     ELSE
028500         MOVE 0 TO WS-ACTIVE-TERM
028600     END-IF.
028700
028800     COMPUTE O-RISK-SCORE ROUNDED =
028900         WS-RECENCY-TERM + WS-FREQ-TERM
029000                         + WS-SPENT-TERM + WS-ACTIVE-TERM
029100         ON SIZE ERROR
029200             MOVE 9.99 TO O-RISK-SCORE
029300             DISPLAY "RVANL09 - RISK SCORE OVERFLOWED PIC 9V99,"
029400                     " CLAMPED TO 9.99"
029500     END-COMPUTE.
029600
029700*    --- FIRST MATCHING RULE WINS - TESTED IN THE ORDER THE    *
029800*    --- BUSINESS RULES LIST THEM.                             *
029900 2300-CALC-RISK-CATEGORY.
030000     EVALUATE TRUE
030100         WHEN WS-DAYS-SINCE > 90 AND I-TOTAL-SPENT > 500
030200             MOVE "CRITICAL" TO O-RISK-CATEGORY
030300             ADD 1 TO C-CRITICAL-CTR
030400         WHEN WS-DAYS-SINCE > 90
030500             MOVE "HIGH"     TO O-RISK-CATEGORY
030600         WHEN WS-DAYS-SINCE > 60
030700             MOVE "MEDIUM"   TO O-RISK-CATEGORY
030800         WHEN WS-DAYS-SINCE > 30
030900             MOVE "LOW"      TO O-RISK-CATEGORY
031000         WHEN OTHER
031100             MOVE "VERY_LOW" TO O-RISK-CATEGORY
031200     END-EVALUATE.
031300
031400 2400-CALC-RISK-REASON.
031500     EVALUATE TRUE
031600         WHEN WS-DAYS-SINCE > 90
031700             MOVE "Inactive > 90 days"      TO O-RISK-REASON
031800         WHEN I-TOTAL-ORDERS < 3
031900             MOVE "Low purchase frequency"  TO O-RISK-REASON
032000         WHEN I-TOTAL-SPENT < 100
032100             MOVE "Low lifetime value"      TO O-RISK-REASON
032200         WHEN OTHER
032300             MOVE "Active customer"         TO O-RISK-REASON
032400     END-EVALUATE.
032500
032600 2500-CALC-ALERT-FLAG.
032700     IF WS-DAYS-SINCE > 90 AND I-TOTAL-SPENT > 500
032800         MOVE 1 TO O-ALERT-FLAG
032900     ELSE
033000         MOVE 0 TO O-ALERT-FLAG
033100     END-IF.
033200
033300 2600-WRITE-RISK.
033400     ADD 1 TO C-SCORED-CTR.
033500     MOVE I-CUSTOMER-SK        TO O-CUSTOMER-SK.
033600     MOVE I-CUSTOMER-UNIQUE-ID TO O-CUSTOMER-UNIQUE-ID.
033700     MOVE I-LAST-ORDER-DATE    TO O-LAST-PURCHASE-DATE.
033800     MOVE WS-DAYS-SINCE        TO O-DAYS-SINCE-LAST.
033900     MOVE I-TOTAL-ORDERS       TO O-PURCHASE-FREQUENCY.
034000     MOVE I-TOTAL-SPENT        TO O-LIFETIME-VALUE.
034100     IF I-TOTAL-ORDERS = ZERO
034200         MOVE ZERO TO O-AVG-ORDER-VALUE
034300     ELSE
034400         COMPUTE O-AVG-ORDER-VALUE ROUNDED =
034500             I-TOTAL-SPENT / I-TOTAL-ORDERS
034600     END-IF.
034700     WRITE O-RISK-REC.
034800
034900*    --- SAME ABS-DAYS ROUTINE AS RVANL05/RVANL07 - KEEPS ALL  *
035000*    --- DIVIDE OPERANDS NON-NEGATIVE SO THE REMAINDER TERMS   *
035100*    --- COME OUT CLEAN WITHOUT FUNCTION ROUNDED OR TRUNCATED. *
035200 9700-CALC-ABS-DAYS.
035300     MOVE WS-DP-YEAR  TO WS-DM-YEAR.
035400     MOVE WS-DP-MONTH TO WS-DM-MONTH.
035500     MOVE WS-DP-DAY   TO WS-DM-DAY.
035600
035700     COMPUTE WS-DM-YEAR-1 = WS-DM-YEAR - 1.
035800
035900     DIVIDE WS-DM-YEAR-1 BY 4   GIVING WS-DM-LC4
036000                              REMAINDER WS-DM-R4.
036100     DIVIDE WS-DM-YEAR-1 BY 100 GIVING WS-DM-LC100
036200                              REMAINDER WS-DM-R100.
036300     DIVIDE WS-DM-YEAR-1 BY 400 GIVING WS-DM-LC400
036400                              REMAINDER WS-DM-R400.
036500
036600     COMPUTE WS-DM-LEAP-CT = WS-DM-LC4 - WS-DM-LC100 + WS-DM-LC400.
036700
036800     MOVE 0 TO WS-DM-IS-LEAP.
036900     IF WS-DM-R4 = 0
037000         IF WS-DM-R100 NOT = 0
037100             MOVE 1 TO WS-DM-IS-LEAP
037200         ELSE
037300             IF WS-DM-R400 = 0
037400                 MOVE 1 TO WS-DM-IS-LEAP
037500             END-IF
037600         END-IF
037700     END-IF.
037800
037900     COMPUTE WS-DM-ABS-DAYS =
038000         (WS-DM-YEAR - 1) * 365 + WS-DM-LEAP-CT
038100         + CUM-DAYS-VALUE(WS-DM-MONTH) + WS-DM-DAY.
038200
038300     IF WS-DM-MONTH > 2 AND WS-DM-IS-LEAP = 1
038400         ADD 1 TO WS-DM-ABS-DAYS
038500     END-IF.
038600 9700-EXIT.
038700     EXIT.
038800
038900 3000-CLOSING.
039000     PERFORM 9800-LOG-COUNTS.
039100     CLOSE DIM-CUSTOMERS.
039200     CLOSE RISK-SCORING.
039300     CLOSE RUN-CONTROL-LOG.
039400     DISPLAY "RVANL09 - BUILD RISK-SCORING - COMPLETE".
039500
039600 9000-READ.
039700     READ DIM-CUSTOMERS
039800         AT END
039900             MOVE "NO" TO MORE-RECS.
040000
040100 9800-LOG-COUNTS.
040200     DISPLAY "RVANL09 CUSTOMERS READ        : " C-CUST-CTR.
040300     DISPLAY "RVANL09 RISK ROWS WRITTEN     : " C-SCORED-CTR.
040400     DISPLAY "RVANL09 CRITICAL ALERTS FOUND : " C-CRITICAL-CTR.
040500     MOVE "RVANL09"    TO CTL-STEP-NAME.
040600     MOVE C-CUST-CTR   TO CTL-IN-COUNT.
040700     MOVE C-SCORED-CTR TO CTL-OUT-COUNT.
040800     MOVE "OK" TO CTL-STATUS.
040900     WRITE CTL-REC.
041000
