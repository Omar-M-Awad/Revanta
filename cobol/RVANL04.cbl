000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          RVANL04.
000300 AUTHOR.              T. ARCENEAUX.
000400 INSTALLATION.        REVANTA SYSTEMS DIVISION.
000500 DATE-WRITTEN.        05/23/88.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* RVANL04 - CLEANSE CATEGORY TRANSLATION TABLE                *
001100* FIFTH AND LAST CLEANSING STEP OF THE NIGHTLY RUN.            *
001200* READS THE RAW CATEGORY NAME TRANSLATION EXTRACT (NATIVE     *
001300* CATEGORY NAME TO ENGLISH CATEGORY NAME).  A ROW WITH EITHER  *
001400* SIDE BLANK IS USELESS TO THE PRODUCT DIMENSION BUILD AND IS  *
001500* DROPPED.  DUPLICATE CATEGORY-NAMES ARE DROPPED (FIRST ONE    *
001600* READ WINS).  SURVIVORS GO TO THE STAGING TRANSLATION FILE -  *
001700* A SMALL TABLE, BUT BUILT THE SAME WAY AS THE BIGGER ONES SO  *
001800* THE NIGHT'S LOGS ALL READ THE SAME.                           *
001900***************************************************************
002000*                       CHANGE LOG                            *
002100***************************************************************
002200* 05/23/88  TDA  INITIAL WRITE-UP.  REQ. REV-121.             *
002300* 11/30/89  TDA  BEFORE/AFTER COUNTS NOW LOGGED PER STAGE -    *
002400*                OPS REQUEST.                                  *
002500* 02/14/93  PJS  UPSI-0 FORCE-CONTINUE SWITCH ADDED SO OPS     *
002600*                CAN OVERRIDE THE FINAL UNIQUENESS ABORT FOR   *
002700*                A SUPERVISED RERUN, SAME AS ITS SISTER STEPS. *
002800* 01/05/99  MOK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,   *
002900*                NO CHANGE REQUIRED.                           *
003000* 08/21/01  MOK  RENAMED FROM CBLXLT01 TO RVANL04 TO MATCH THE *
003100*                NEW ANALYTICS SUITE NUMBERING - REQ. AN-004.  *
003200* 05/09/04  DGF  ADDED SECURITY PARAGRAPH AND INSTALLATION ID  *
003300*                FOR THE SHOP STANDARDS AUDIT.                 *
003400***************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 ON STATUS IS FORCE-CONTINUE-SW
004100            OFF STATUS IS FORCE-CONTINUE-OFF.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT RAW-CATEGORY-XLAT
004700         ASSIGN TO RAWXLT01
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900
005000     SELECT STG-CATEGORY-XLAT
005100         ASSIGN TO STGXLT01
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300
005400     SELECT RUN-CONTROL-LOG
005500         ASSIGN TO RUNCTL01
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  RAW-CATEGORY-XLAT
006200     LABEL RECORD IS STANDARD
006300     RECORD CONTAINS 100 CHARACTERS
006400     DATA RECORD IS I-XLAT-REC.
006500
006600 01  I-XLAT-REC.
006700     05  I-XLAT-CATEGORY-NAME    PIC X(50).
006800     05  I-XLAT-CATEGORY-NAME-EN PIC X(50).
006900 01  FILLER REDEFINES I-XLAT-REC.
007000     05  I-XLAT-FLAT             PIC X(100).
007100
007200 FD  STG-CATEGORY-XLAT
007300     LABEL RECORD IS STANDARD
007400     RECORD CONTAINS 100 CHARACTERS
007500     DATA RECORD IS O-XLAT-REC.
007600
007700 01  O-XLAT-REC.
007800     05  O-XLAT-CATEGORY-NAME    PIC X(50).
007900     05  O-XLAT-CATEGORY-NAME-EN PIC X(50).
008000
008100 FD  RUN-CONTROL-LOG
008200     LABEL RECORD IS STANDARD
008300     RECORD CONTAINS 80 CHARACTERS
008400     DATA RECORD IS CTL-REC.
008500
008600 01  CTL-REC.
008700     05  CTL-STEP-NAME           PIC X(12).
008800     05  CTL-IN-COUNT            PIC 9(9).
008900     05  CTL-OUT-COUNT           PIC 9(9).
009000     05  CTL-STATUS              PIC X(2).
009100     05  FILLER                  PIC X(46).
009200
009300 WORKING-STORAGE SECTION.
009400
009500 01  WORK-AREA.
009600     05  C-IN-CTR                PIC 9(9)  COMP VALUE ZERO.
009700     05  C-BLANK-CTR             PIC 9(9)  COMP VALUE ZERO.
009800     05  C-DEDUP-CTR             PIC 9(9)  COMP VALUE ZERO.
009900     05  C-TBL-IX                PIC 9(7)  COMP VALUE ZERO.
010000     05  C-FOUND-SW              PIC X(3)          VALUE "NO".
010100     05  ERR-SWITCH              PIC X(3)          VALUE "NO".
010200     05  MORE-RECS               PIC X(3)          VALUE "YES".
010300     05  FILLER                  PIC X(5)          VALUE SPACES.
010400
010500*    --- BOTH-SIDES-PRESENT CHECK, REDEFINED AS A FLAT VIEW    *
010600*    --- FOR THE OPTIONAL PRINT-LISTING OF DROPPED ROWS.       *
010700 01  WS-XLAT-CHECK.
010800     05  WS-XLAT-NATIVE          PIC X(50).
010900     05  WS-XLAT-ENGLISH         PIC X(50).
011000 01  FILLER REDEFINES WS-XLAT-CHECK.
011100     05  WS-XLAT-FLAT            PIC X(100).
011200
011300*    --- MAX NIGHTLY VOLUME FOR THE SEEN-CATEGORY TABLE.  THIS *
011400*    --- TABLE IS MUCH SMALLER THAN ITS SISTER STEPS - THE     *
011500*    --- CATALOG HAS FAR FEWER CATEGORIES THAN PRODUCTS.       *
011600 01  SEEN-CATEGORY-TABLE.
011700     05  WS-MAX-SEEN             PIC 9(5) COMP VALUE 2000.
011800     05  SEEN-CATEGORY-ENTRY OCCURS 2000 TIMES
011900             INDEXED BY SEEN-IX
012000             PIC X(50).
012100 01  FILLER REDEFINES SEEN-CATEGORY-TABLE.
012200     05  FILLER                  PIC X(5).
012300     05  SEEN-CATEGORY-FLAT      PIC X(50) OCCURS 2000 TIMES.
012400
012500 PROCEDURE DIVISION.
012600
012700 0000-RVANL04.
012800     PERFORM 1000-INIT.
012900     PERFORM 2000-MAINLINE
013000         UNTIL MORE-RECS = "NO".
013100     PERFORM 3000-CLOSING.
013200     STOP RUN.
013300
013400 1000-INIT.
013500     OPEN INPUT RAW-CATEGORY-XLAT.
013600     OPEN OUTPUT STG-CATEGORY-XLAT.
013700     OPEN EXTEND RUN-CONTROL-LOG.
013800     DISPLAY "RVANL04 - CLEANSE CATEGORY XLAT - STARTING".
013900     PERFORM 9000-READ.
014000
014100 2000-MAINLINE.
014200     ADD 1 TO C-IN-CTR.
014300     PERFORM 2100-VALIDATE THRU 2100-EXIT.
014400     IF ERR-SWITCH = "NO"
014500         ADD 1 TO C-BLANK-CTR
014600         PERFORM 2200-CHECK-DUPLICATE THRU 2200-EXIT
014700         IF C-FOUND-SW = "NO"
014800             PERFORM 2300-WRITE-STAGING
014900         END-IF
015000     END-IF.
015100     PERFORM 9000-READ.
015200
015300 2100-VALIDATE.
015400     MOVE "YES" TO ERR-SWITCH.
015500     MOVE I-XLAT-CATEGORY-NAME TO WS-XLAT-NATIVE.
015600     MOVE I-XLAT-CATEGORY-NAME-EN TO WS-XLAT-ENGLISH.
015700     IF WS-XLAT-NATIVE = SPACES
015800         GO TO 2100-EXIT
015900     END-IF.
016000     IF WS-XLAT-ENGLISH = SPACES
016100         GO TO 2100-EXIT
016200     END-IF.
016300     MOVE "NO" TO ERR-SWITCH.
016400 2100-EXIT.
016500     EXIT.
016600
016700 2200-CHECK-DUPLICATE.
016800     MOVE "NO" TO C-FOUND-SW.
016900     IF C-DEDUP-CTR = ZERO
017000         GO TO 2200-EXIT
017100     END-IF.
017200     PERFORM 2210-SEARCH-LOOP
017300         VARYING C-TBL-IX FROM 1 BY 1
017400             UNTIL C-TBL-IX > C-DEDUP-CTR
017500                 OR C-FOUND-SW = "YES".
017600 2200-EXIT.
017700     EXIT.
017800
017900 2210-SEARCH-LOOP.
018000     IF SEEN-CATEGORY-ENTRY(C-TBL-IX) = WS-XLAT-NATIVE
018100         MOVE "YES" TO C-FOUND-SW
018200     END-IF.
018300
018400 2300-WRITE-STAGING.
018500     ADD 1 TO C-DEDUP-CTR.
018600     IF C-DEDUP-CTR > WS-MAX-SEEN
018700         DISPLAY "RVANL04 - SEEN-CATEGORY TABLE EXHAUSTED, ABORT"
018800         MOVE 16 TO RETURN-CODE
018900         STOP RUN
019000     END-IF.
019100     MOVE WS-XLAT-NATIVE TO SEEN-CATEGORY-ENTRY(C-DEDUP-CTR).
019200
019300     MOVE WS-XLAT-NATIVE  TO O-XLAT-CATEGORY-NAME.
019400     MOVE WS-XLAT-ENGLISH TO O-XLAT-CATEGORY-NAME-EN.
019500     WRITE O-XLAT-REC.
019600
019700 3000-CLOSING.
019800     PERFORM 9800-LOG-COUNTS.
019900     CLOSE RAW-CATEGORY-XLAT.
020000     CLOSE STG-CATEGORY-XLAT.
020100     CLOSE RUN-CONTROL-LOG.
020200     DISPLAY "RVANL04 - CLEANSE CATEGORY XLAT - COMPLETE".
020300
020400 9000-READ.
020500     READ RAW-CATEGORY-XLAT
020600         AT END
020700             MOVE "NO" TO MORE-RECS.
020800
020900 9800-LOG-COUNTS.
021000     DISPLAY "RVANL04 INPUT RECORDS        : " C-IN-CTR.
021100     DISPLAY "RVANL04 AFTER BLANK FILTER    : " C-BLANK-CTR.
021200     DISPLAY "RVANL04 AFTER DEDUP (OUTPUT)  : " C-DEDUP-CTR.
021300     MOVE "RVANL04"   TO CTL-STEP-NAME.
021400     MOVE C-IN-CTR    TO CTL-IN-COUNT.
021500     MOVE C-DEDUP-CTR TO CTL-OUT-COUNT.
021600     MOVE "OK" TO CTL-STATUS.
021700     IF C-BLANK-CTR > C-DEDUP-CTR AND FORCE-CONTINUE-OFF
021800         DISPLAY "RVANL04 - DUPLICATE CATEGORY NAMES WERE DROPPED,"
021900                 " NOT ABORTING"
022000     END-IF.
022100     WRITE CTL-REC.
022200
