000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          RVANL08.
000300 AUTHOR.              P. SKAGGS.
000400 INSTALLATION.        REVANTA SYSTEMS DIVISION.
000500 DATE-WRITTEN.        08/09/88.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* RVANL08 - BUILD ORDER-ITEM FACT                             *
001100* SECOND FACT-BUILD STEP OF THE NIGHTLY RUN.  DRIVES OFF       *
001200* STAGING ORDER-ITEMS.  DIM-PRODUCTS IS LOADED WHOLE (SAME     *
001300* HABIT AS EVERY OTHER LOOKUP TABLE THIS RUN BUILDS) SO EACH    *
001400* ITEM'S PRODUCT-ID CAN BE TURNED INTO A PRODUCT-SK.  AN ITEM   *
001500* WHOSE PRODUCT CANNOT BE RESOLVED IS DROPPED - ITS PRODUCT     *
001600* WAS REMOVED UPSTREAM FOR HAVING NO CATEGORY.  ONE FCT-ORDER-  *
001700* ITEMS ROW PER SURVIVING ITEM.  FULL REFRESH EVERY NIGHT.      *
001800***************************************************************
001900*                       CHANGE LOG                            *
002000***************************************************************
002100* 08/09/88  PJS  INITIAL WRITE-UP.  REQ. REV-141.             *
002200* 11/30/89  TDA  BEFORE/AFTER COUNTS NOW LOGGED PER STAGE -    *
002300*                OPS REQUEST.                                  *
002400* 06/06/91  PJS  DIM-PRODUCTS TABLE ENLARGED TO MATCH THE      *
002500*                RVANL03 FIX FOR HEAVY NIGHTS.                  *
002600* 01/05/99  MOK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,   *
002700*                NO CHANGE REQUIRED.                           *
002800* 08/21/01  MOK  RENAMED FROM CBLFCTI1 TO RVANL08 TO MATCH THE *
002900*                NEW ANALYTICS SUITE NUMBERING - REQ. AN-004.  *
003000* 05/09/04  DGF  ADDED SECURITY PARAGRAPH AND INSTALLATION ID  *
003100*                FOR THE SHOP STANDARDS AUDIT.                 *
003200***************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON STATUS IS FORCE-CONTINUE-SW
003900            OFF STATUS IS FORCE-CONTINUE-OFF.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT STG-ORDER-ITEMS
004500         ASSIGN TO STGITM01
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700
004800     SELECT DIM-PRODUCTS
004900         ASSIGN TO DIMPRD01
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT FCT-ORDER-ITEMS
005300         ASSIGN TO FCTITM01
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT RUN-CONTROL-LOG
005700         ASSIGN TO RUNCTL01
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  STG-ORDER-ITEMS
006400     LABEL RECORD IS STANDARD
006500     RECORD CONTAINS 146 CHARACTERS
006600     DATA RECORD IS I-ITEM-REC.
006700
006800 01  I-ITEM-REC.
006900     05  I-ITEM-ORDER-ID         PIC X(32).
007000     05  I-ITEM-SEQUENCE         PIC 9(03).
007100     05  I-ITEM-PRODUCT-ID       PIC X(32).
007200     05  FILLER                  PIC X(51).
007300     05  I-ITEM-PRICE            PIC S9(7)V99.
007400     05  I-ITEM-FREIGHT          PIC S9(7)V99.
007500     05  I-ITEM-TOTAL-VALUE      PIC S9(8)V99.
007600
007700 FD  DIM-PRODUCTS
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 172 CHARACTERS
008000     DATA RECORD IS I-DIM-PRODUCT-REC.
008100
008200 01  I-DIM-PRODUCT-REC.
008300     05  I-DIMP-SK               PIC 9(07).
008400     05  I-DIMP-PRODUCT-ID       PIC X(32).
008500     05  FILLER                  PIC X(133).
008600 01  FILLER REDEFINES I-DIM-PRODUCT-REC.
008700     05  I-DIMP-FLAT             PIC X(172).
008800
008900 FD  FCT-ORDER-ITEMS
009000     LABEL RECORD IS STANDARD
009100     RECORD CONTAINS 75 CHARACTERS
009200     DATA RECORD IS O-FCT-ITEM-REC.
009300
009400 01  O-FCT-ITEM-REC.
009500     05  O-ORDER-ID              PIC X(32).
009600     05  O-PRODUCT-SK            PIC 9(07).
009700     05  O-ITEM-SEQUENCE         PIC 9(03).
009800     05  O-ITEM-PRICE            PIC S9(7)V99.
009900     05  O-ITEM-FREIGHT          PIC S9(7)V99.
010000     05  O-ITEM-TOTAL-VALUE      PIC S9(8)V99.
010100     05  FILLER                  PIC X(05).
010200
010300 FD  RUN-CONTROL-LOG
010400     LABEL RECORD IS STANDARD
010500     RECORD CONTAINS 80 CHARACTERS
010600     DATA RECORD IS CTL-REC.
010700
010800 01  CTL-REC.
010900     05  CTL-STEP-NAME           PIC X(12).
011000     05  CTL-IN-COUNT            PIC 9(9).
011100     05  CTL-OUT-COUNT           PIC 9(9).
011200     05  CTL-STATUS              PIC X(2).
011300     05  FILLER                  PIC X(46).
011400
011500 WORKING-STORAGE SECTION.
011600
011700 01  WORK-AREA.
011800     05  C-ITEM-CTR              PIC 9(7)  COMP VALUE ZERO.
011900     05  C-WRITTEN-CTR           PIC 9(7)  COMP VALUE ZERO.
012000     05  C-DROPPED-CTR           PIC 9(7)  COMP VALUE ZERO.
012100     05  C-DIMP-LOADED           PIC 9(7)  COMP VALUE ZERO.
012200     05  C-TBL-IX                PIC 9(7)  COMP VALUE ZERO.
012300     05  MORE-RECS               PIC X(3)        VALUE "YES".
012400     05  MORE-DIMP               PIC X(3)        VALUE "YES".
012500     05  FILLER                  PIC X(5)        VALUE SPACES.
012600
012700 01  WS-PRODUCT-RESOLVE-AREA.
012800     05  WS-PRODUCT-SK-HOLD      PIC 9(07) COMP VALUE ZERO.
012900     05  WS-PRODUCT-FOUND-SW     PIC X(3)        VALUE "NO".
013000     05  FILLER                  PIC X(05)       VALUE SPACES.
013100
013200*    --- DIM-PRODUCTS LOADED WHOLE SO A PRODUCT-ID CAN BE      *
013300*    --- TURNED INTO A PRODUCT-SK - THIS SHOP HAS NO SORT OR   *
013400*    --- JOIN FACILITY, SAME HABIT AS RVANL06/RVANL07.         *
013500 01  DIMPROD-TABLE.
013600     05  WS-MAX-DIMP             PIC 9(7) COMP VALUE 20000.
013700     05  DIMP-ENTRY OCCURS 20000 TIMES
013800             INDEXED BY DIMP-IX.
013900         10  DP-PRODUCT-ID       PIC X(32).
014000         10  DP-SK               PIC 9(07).
014100 01  FILLER REDEFINES DIMPROD-TABLE.
014200     05  FILLER                  PIC X(7).
014300     05  DIMP-FLAT               PIC X(39) OCCURS 20000 TIMES.
014400
014500*    --- ITEM KEY REDEFINED FLAT FOR THE FUTURE LINE-COUNT     *
014600*    --- AUDIT LISTING (REQ. PENDING, AN-038).                 *
014700 01  WS-ITEM-KEY.
014800     05  WS-ITEM-ORDER-ID        PIC X(32).
014900     05  WS-ITEM-SEQUENCE        PIC 9(03).
015000 01  FILLER REDEFINES WS-ITEM-KEY.
015100     05  WS-ITEM-KEY-FLAT        PIC X(35).
015200
015300 PROCEDURE DIVISION.
015400
015500 0000-RVANL08.
015600     PERFORM 1000-INIT.
015700     PERFORM 2000-MAINLINE
015800         UNTIL MORE-RECS = "NO".
015900     PERFORM 3000-CLOSING.
016000     STOP RUN.
016100
016200 1000-INIT.
016300     OPEN INPUT STG-ORDER-ITEMS.
016400     OPEN INPUT DIM-PRODUCTS.
016500     OPEN OUTPUT FCT-ORDER-ITEMS.
016600     OPEN EXTEND RUN-CONTROL-LOG.
016700     DISPLAY "RVANL08 - BUILD FCT-ORDER-ITEMS - STARTING".
016800     PERFORM 1500-LOAD-DIM-PRODUCTS-TABLE.
016900     PERFORM 9000-READ.
017000
017100 1500-LOAD-DIM-PRODUCTS-TABLE.
017200     PERFORM 1510-READ-DIMP.
017300     PERFORM 1520-STORE-DIMP
017400         UNTIL MORE-DIMP = "NO".
017500     CLOSE DIM-PRODUCTS.
017600
017700 1510-READ-DIMP.
017800     READ DIM-PRODUCTS
017900         AT END
018000             MOVE "NO" TO MORE-DIMP.
018100
018200 1520-STORE-DIMP.
018300     ADD 1 TO C-DIMP-LOADED.
018400     IF C-DIMP-LOADED > WS-MAX-DIMP
018500         DISPLAY "RVANL08 - DIM-PRODUCTS TABLE EXHAUSTED, ABORT"
018600         MOVE 16 TO RETURN-CODE
018700         STOP RUN
018800     END-IF.
018900     MOVE I-DIMP-PRODUCT-ID TO DP-PRODUCT-ID(C-DIMP-LOADED).
019000     MOVE I-DIMP-SK         TO DP-SK(C-DIMP-LOADED).
019100     PERFORM 1510-READ-DIMP.
019200
019300 2000-MAINLINE.
019400     ADD 1 TO C-ITEM-CTR.
019500     MOVE I-ITEM-ORDER-ID TO WS-ITEM-ORDER-ID.
019600     MOVE I-ITEM-SEQUENCE TO WS-ITEM-SEQUENCE.
019700     PERFORM 2100-LOOKUP-PRODUCT THRU 2100-EXIT.
019800     IF WS-PRODUCT-FOUND-SW = "YES"
019900         PERFORM 2200-WRITE-FCT
020000     ELSE
020100         ADD 1 TO C-DROPPED-CTR
020200     END-IF.
020300     PERFORM 9000-READ.
020400
020500 2100-LOOKUP-PRODUCT.
020600     MOVE "NO" TO WS-PRODUCT-FOUND-SW.
020700     MOVE ZERO TO WS-PRODUCT-SK-HOLD.
020800     IF C-DIMP-LOADED = ZERO
020900         GO TO 2100-EXIT
021000     END-IF.
021100     PERFORM 2110-SEARCH-LOOP
021200         VARYING C-TBL-IX FROM 1 BY 1
021300             UNTIL C-TBL-IX > C-DIMP-LOADED
021400                 OR WS-PRODUCT-FOUND-SW = "YES".
021500 2100-EXIT.
021600     EXIT.
021700
021800 2110-SEARCH-LOOP.
021900     IF DP-PRODUCT-ID(C-TBL-IX) = I-ITEM-PRODUCT-ID
022000         MOVE DP-SK(C-TBL-IX) TO WS-PRODUCT-SK-HOLD
022100         MOVE "YES" TO WS-PRODUCT-FOUND-SW
022200     END-IF.
022300
022400 2200-WRITE-FCT.
022500     ADD 1 TO C-WRITTEN-CTR.
022600     MOVE I-ITEM-ORDER-ID     TO O-ORDER-ID.
022700     MOVE WS-PRODUCT-SK-HOLD  TO O-PRODUCT-SK.
022800     MOVE I-ITEM-SEQUENCE     TO O-ITEM-SEQUENCE.
022900     MOVE I-ITEM-PRICE        TO O-ITEM-PRICE.
023000     MOVE I-ITEM-FREIGHT      TO O-ITEM-FREIGHT.
023100     MOVE I-ITEM-TOTAL-VALUE  TO O-ITEM-TOTAL-VALUE.
023200     WRITE O-FCT-ITEM-REC.
023300
023400 3000-CLOSING.
023500     PERFORM 9800-LOG-COUNTS.
023600     CLOSE STG-ORDER-ITEMS.
023700     CLOSE FCT-ORDER-ITEMS.
023800     CLOSE RUN-CONTROL-LOG.
023900     DISPLAY "RVANL08 - BUILD FCT-ORDER-ITEMS - COMPLETE".
024000
024100 9000-READ.
024200     READ STG-ORDER-ITEMS
024300         AT END
024400             MOVE "NO" TO MORE-RECS.
024500
024600 9800-LOG-COUNTS.
024700     DISPLAY "RVANL08 ITEMS READ           : " C-ITEM-CTR.
024800     DISPLAY "RVANL08 FACT ROWS WRITTEN    : " C-WRITTEN-CTR.
024900     DISPLAY "RVANL08 ITEMS DROPPED        : " C-DROPPED-CTR.
025000     MOVE "RVANL08"      TO CTL-STEP-NAME.
025100     MOVE C-ITEM-CTR     TO CTL-IN-COUNT.
025200     MOVE C-WRITTEN-CTR  TO CTL-OUT-COUNT.
025300     MOVE "OK" TO CTL-STATUS.
025400     IF C-DROPPED-CTR > ZERO AND FORCE-CONTINUE-OFF
025500         DISPLAY "RVANL08 - ITEMS WITH NO RESOLVABLE PRODUCT"
025600                 " WERE DROPPED, NOT ABORTING"
025700     END-IF.
025800     WRITE CTL-REC.
025900
