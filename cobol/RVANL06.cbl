000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          RVANL06.
000300 AUTHOR.              T. ARCENEAUX.
000400 INSTALLATION.        REVANTA SYSTEMS DIVISION.
000500 DATE-WRITTEN.        07/18/88.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* RVANL06 - BUILD PRODUCT DIMENSION                           *
001100* SECOND DIMENSION-BUILD STEP OF THE NIGHTLY RUN.  DRIVES OFF  *
001200* STAGING PRODUCTS (ONE OUTPUT ROW PER PRODUCT, SK ASSIGNED IN *
001300* FILE ORDER) AND LOOKS UP EACH PRODUCT'S CATEGORY NAME IN THE *
001400* STAGING CATEGORY TRANSLATION TABLE (LOADED INTO MEMORY UP    *
001500* FRONT, SAME HABIT AS RVANL05'S ORDERS TABLE) TO GET THE      *
001600* ENGLISH CATEGORY NAME.  A PRODUCT WHOSE CATEGORY HAS NO      *
001700* TRANSLATION ROW GETS A BLANK ENGLISH NAME, NOT A REJECT -    *
001800* THE PRODUCT STILL BELONGS IN THE DIMENSION.  DIM-PRODUCTS IS *
001900* A FULL REFRESH.                                              *
002000***************************************************************
002100*                       CHANGE LOG                            *
002200***************************************************************
002300* 07/18/88  TDA  INITIAL WRITE-UP.  REQ. REV-131.             *
002400* 11/30/89  TDA  BEFORE/AFTER COUNTS NOW LOGGED PER STAGE -    *
002500*                OPS REQUEST.                                  *
002600* 01/05/99  MOK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,   *
002700*                NO CHANGE REQUIRED.                           *
002800* 08/21/01  MOK  RENAMED FROM CBLDIMP1 TO RVANL06 TO MATCH THE *
002900*                NEW ANALYTICS SUITE NUMBERING - REQ. AN-004.  *
003000* 05/09/04  DGF  ADDED SECURITY PARAGRAPH AND INSTALLATION ID  *
003100*                FOR THE SHOP STANDARDS AUDIT.                 *
003200***************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON STATUS IS FORCE-CONTINUE-SW
003900            OFF STATUS IS FORCE-CONTINUE-OFF.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT STG-PRODUCTS
004500         ASSIGN TO STGPRD01
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700
004800     SELECT STG-CATEGORY-XLAT
004900         ASSIGN TO STGXLT01
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT DIM-PRODUCTS
005300         ASSIGN TO DIMPRD01
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT RUN-CONTROL-LOG
005700         ASSIGN TO RUNCTL01
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  STG-PRODUCTS
006400     LABEL RECORD IS STANDARD
006500     RECORD CONTAINS 122 CHARACTERS
006600     DATA RECORD IS I-PRODUCT-REC.
006700
006800 01  I-PRODUCT-REC.
006900     05  I-PRODUCT-ID            PIC X(32).
007000     05  I-PRODUCT-CATEGORY-NAME PIC X(50).
007100     05  I-PRODUCT-NAME-LENGTH   PIC 9(04).
007200     05  I-PRODUCT-DESC-LENGTH   PIC 9(05).
007300     05  I-PRODUCT-PHOTOS-QTY    PIC 9(03).
007400     05  I-PRODUCT-WEIGHT-G      PIC 9(07).
007500     05  I-PRODUCT-LENGTH-CM     PIC 9(04).
007600     05  I-PRODUCT-HEIGHT-CM     PIC 9(04).
007700     05  I-PRODUCT-WIDTH-CM      PIC 9(04).
007800     05  I-PRODUCT-VOLUME-CM3    PIC 9(09).
007900 01  FILLER REDEFINES I-PRODUCT-REC.
008000     05  I-PRODUCT-FLAT           PIC X(122).
008100
008200 FD  STG-CATEGORY-XLAT
008300     LABEL RECORD IS STANDARD
008400     RECORD CONTAINS 100 CHARACTERS
008500     DATA RECORD IS I-XLAT-REC.
008600
008700 01  I-XLAT-REC.
008800     05  I-XLAT-CATEGORY-NAME    PIC X(50).
008900     05  I-XLAT-CATEGORY-NAME-EN PIC X(50).
009000
009100 FD  DIM-PRODUCTS
009200     LABEL RECORD IS STANDARD
009300     RECORD CONTAINS 172 CHARACTERS
009400     DATA RECORD IS O-DIM-PRODUCT-REC.
009500
009600 01  O-DIM-PRODUCT-REC.
009700     05  O-PRODUCT-SK             PIC 9(07).
009800     05  O-PRODUCT-ID             PIC X(32).
009900     05  O-PRODUCT-CATEGORY-NAME  PIC X(50).
010000     05  O-PRODUCT-CATEGORY-EN    PIC X(50).
010100     05  O-PRODUCT-NAME-LENGTH    PIC 9(04).
010200     05  O-PRODUCT-DESC-LENGTH    PIC 9(05).
010300     05  O-PRODUCT-PHOTOS-QTY     PIC 9(03).
010400     05  O-PRODUCT-WEIGHT-G       PIC 9(07).
010500     05  O-PRODUCT-VOLUME-CM3     PIC 9(09).
010600     05  FILLER                   PIC X(05).
010700
010800 FD  RUN-CONTROL-LOG
010900     LABEL RECORD IS STANDARD
011000     RECORD CONTAINS 80 CHARACTERS
011100     DATA RECORD IS CTL-REC.
011200
011300 01  CTL-REC.
011400     05  CTL-STEP-NAME           PIC X(12).
011500     05  CTL-IN-COUNT            PIC 9(9).
011600     05  CTL-OUT-COUNT           PIC 9(9).
011700     05  CTL-STATUS              PIC X(2).
011800     05  FILLER                  PIC X(46).
011900
012000 WORKING-STORAGE SECTION.
012100
012200 01  WORK-AREA.
012300     05  C-PROD-CTR              PIC 9(7)  COMP VALUE ZERO.
012400     05  C-XLAT-LOADED           PIC 9(5)  COMP VALUE ZERO.
012500     05  C-MATCH-CTR             PIC 9(7)  COMP VALUE ZERO.
012600     05  C-TBL-IX                PIC 9(7)  COMP VALUE ZERO.
012700     05  C-FOUND-SW              PIC X(3)        VALUE "NO".
012800     05  MORE-RECS               PIC X(3)        VALUE "YES".
012900     05  MORE-XLAT               PIC X(3)        VALUE "YES".
013000     05  FILLER                  PIC X(5)        VALUE SPACES.
013100
013200*    --- ENGLISH NAME HOLD AREA FOR THE CURRENT PRODUCT - SET  *
013300*    --- BLANK BY DEFAULT, FILLED IN BY 2100-LOOKUP-CATEGORY   *
013400*    --- ONLY WHEN A TRANSLATION ROW MATCHES.                   *
013500 01  WS-CATEGORY-EN-HOLD         PIC X(50) VALUE SPACES.
013600 01  FILLER REDEFINES WS-CATEGORY-EN-HOLD.
013700     05  WS-CATEGORY-EN-FLAT     PIC X(50).
013800
013900*    --- CATEGORY TRANSLATION TABLE LOADED ONCE IN 1500-LOAD-  *
014000*    --- XLAT-TABLE - THIS SHOP HAS NO SORT OR JOIN FACILITY,  *
014100*    --- SAME AS THE ORDERS/ITEM-TOTALS TABLES IN RVANL05.     *
014200 01  XLAT-TABLE.
014300     05  WS-MAX-XLAT             PIC 9(5) COMP VALUE 2000.
014400     05  XLAT-ENTRY OCCURS 2000 TIMES
014500             INDEXED BY XLAT-IX.
014600         10  XT-CATEGORY-NAME    PIC X(50).
014700         10  XT-CATEGORY-NAME-EN PIC X(50).
014800 01  FILLER REDEFINES XLAT-TABLE.
014900     05  FILLER                  PIC X(5).
015000     05  XLAT-FLAT               PIC X(100) OCCURS 2000 TIMES.
015100
015200 PROCEDURE DIVISION.
015300
015400 0000-RVANL06.
015500     PERFORM 1000-INIT.
015600     PERFORM 2000-MAINLINE
015700         UNTIL MORE-RECS = "NO".
015800     PERFORM 3000-CLOSING.
015900     STOP RUN.
016000
016100 1000-INIT.
016200     OPEN INPUT STG-PRODUCTS.
016300     OPEN INPUT STG-CATEGORY-XLAT.
016400     OPEN OUTPUT DIM-PRODUCTS.
016500     OPEN EXTEND RUN-CONTROL-LOG.
016600     DISPLAY "RVANL06 - BUILD DIM-PRODUCTS - STARTING".
016700     PERFORM 1500-LOAD-XLAT-TABLE.
016800     PERFORM 9000-READ.
016900
017000 1500-LOAD-XLAT-TABLE.
017100     PERFORM 1510-READ-XLAT.
017200     PERFORM 1520-STORE-XLAT
017300         UNTIL MORE-XLAT = "NO".
017400     CLOSE STG-CATEGORY-XLAT.
017500
017600 1510-READ-XLAT.
017700     READ STG-CATEGORY-XLAT
017800         AT END
017900             MOVE "NO" TO MORE-XLAT.
018000
018100 1520-STORE-XLAT.
018200     ADD 1 TO C-XLAT-LOADED.
018300     IF C-XLAT-LOADED > WS-MAX-XLAT
018400         DISPLAY "RVANL06 - XLAT TABLE EXHAUSTED, ABORT"
018500         MOVE 16 TO RETURN-CODE
018600         STOP RUN
018700     END-IF.
018800     MOVE I-XLAT-CATEGORY-NAME
018900         TO XT-CATEGORY-NAME(C-XLAT-LOADED).
019000     MOVE I-XLAT-CATEGORY-NAME-EN
019100         TO XT-CATEGORY-NAME-EN(C-XLAT-LOADED).
019200     PERFORM 1510-READ-XLAT.
019300
019400 2000-MAINLINE.
019500     ADD 1 TO C-PROD-CTR.
019600     PERFORM 2100-LOOKUP-CATEGORY THRU 2100-EXIT.
019700     PERFORM 2200-WRITE-DIM.
019800     PERFORM 9000-READ.
019900
020000 2100-LOOKUP-CATEGORY.
020100     MOVE SPACES TO WS-CATEGORY-EN-HOLD.
020200     IF C-XLAT-LOADED = ZERO
020300         GO TO 2100-EXIT
020400     END-IF.
020500     PERFORM 2110-SEARCH-LOOP
020600         VARYING C-TBL-IX FROM 1 BY 1
020700             UNTIL C-TBL-IX > C-XLAT-LOADED
020800                 OR WS-CATEGORY-EN-HOLD NOT = SPACES.
020900 2100-EXIT.
021000     EXIT.
021100
021200 2110-SEARCH-LOOP.
021300     IF XT-CATEGORY-NAME(C-TBL-IX) = I-PRODUCT-CATEGORY-NAME
021400         MOVE XT-CATEGORY-NAME-EN(C-TBL-IX) TO WS-CATEGORY-EN-HOLD
021500         ADD 1 TO C-MATCH-CTR
021600     END-IF.
021700
021800 2200-WRITE-DIM.
021900     MOVE C-PROD-CTR              TO O-PRODUCT-SK.
022000     MOVE I-PRODUCT-ID             TO O-PRODUCT-ID.
022100     MOVE I-PRODUCT-CATEGORY-NAME  TO O-PRODUCT-CATEGORY-NAME.
022200     MOVE WS-CATEGORY-EN-HOLD      TO O-PRODUCT-CATEGORY-EN.
022300     MOVE I-PRODUCT-NAME-LENGTH    TO O-PRODUCT-NAME-LENGTH.
022400     MOVE I-PRODUCT-DESC-LENGTH    TO O-PRODUCT-DESC-LENGTH.
022500     MOVE I-PRODUCT-PHOTOS-QTY     TO O-PRODUCT-PHOTOS-QTY.
022600     MOVE I-PRODUCT-WEIGHT-G       TO O-PRODUCT-WEIGHT-G.
022700     MOVE I-PRODUCT-VOLUME-CM3     TO O-PRODUCT-VOLUME-CM3.
022800     WRITE O-DIM-PRODUCT-REC.
022900
023000 3000-CLOSING.
023100     PERFORM 9800-LOG-COUNTS.
023200     CLOSE STG-PRODUCTS.
023300     CLOSE DIM-PRODUCTS.
023400     CLOSE RUN-CONTROL-LOG.
023500     DISPLAY "RVANL06 - BUILD DIM-PRODUCTS - COMPLETE".
023600
023700 9000-READ.
023800     READ STG-PRODUCTS
023900         AT END
024000             MOVE "NO" TO MORE-RECS.
024100
024200 9800-LOG-COUNTS.
024300     DISPLAY "RVANL06 PRODUCTS WRITTEN     : " C-PROD-CTR.
024400     DISPLAY "RVANL06 XLAT ROWS LOADED     : " C-XLAT-LOADED.
024500     DISPLAY "RVANL06 CATEGORIES MATCHED   : " C-MATCH-CTR.
024600     MOVE "RVANL06"     TO CTL-STEP-NAME.
024700     MOVE C-PROD-CTR    TO CTL-IN-COUNT.
024800     MOVE C-PROD-CTR    TO CTL-OUT-COUNT.
024900     MOVE "OK" TO CTL-STATUS.
025000     IF C-MATCH-CTR < C-PROD-CTR AND FORCE-CONTINUE-OFF
025100         DISPLAY "RVANL06 - SOME PRODUCTS HAVE NO CATEGORY"
025200                 " TRANSLATION, NOT ABORTING"
025300     END-IF.
025400     WRITE CTL-REC.
025500
